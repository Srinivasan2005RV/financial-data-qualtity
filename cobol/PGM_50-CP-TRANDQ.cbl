000100******************************************************************        
000200*    COPY TRANDQ                                                          
000300******************************************************************        
000400*    TRANSACTION RECORD - DATA QUALITY VALIDATION RUN                     
000500*    RECORD LENGTH = 54 BYTES                                             
000600******************************************************************        
000700*    RELATIVE POSITION (01:12)  TRANSACTION ID                            
000800*    RELATIVE POSITION (13:09)  ACCOUNT ID                                
000900*    RELATIVE POSITION (22:10)  AMOUNT, SEPARATE LEADING SIGN             
001000*    RELATIVE POSITION (32:01)  AMOUNT-NULL SWITCH                        
001100*    RELATIVE POSITION (33:03)  CURRENCY CODE                             
001200*    RELATIVE POSITION (36:19)  TRANSACTION TIMESTAMP                     
001300******************************************************************        
001400  01  WS-TRAN-REC.                                                        
001500      03  TRAN-ID                 PIC X(12).                              
001600      03  TRAN-ACCT-ID            PIC X(09).                              
001700      03  TRAN-AMOUNT             PIC S9(7)V99                            
001800              SIGN IS LEADING SEPARATE CHARACTER.                         
001900      03  TRAN-AMOUNT-NULL-SW     PIC X(01).                              
002000          88  TRAN-AMOUNT-IS-NULL       VALUE 'Y'.                        
002100          88  TRAN-AMOUNT-NOT-NULL      VALUE 'N'.                        
002200      03  TRAN-CURRENCY           PIC X(03).                              
002300      03  TRAN-TIMESTAMP          PIC X(19).                              
002400*                                                                         
002500*    RAW BYTE VIEW OF THE AMOUNT FIELD, USED TO TEST FOR                  
002600*    BLANKS WITHOUT TRIPPING A NUMERIC-FIELD ERROR.                       
002700*    (CHANGE WRK-3142, J.H. 04/11/88)                             WRK3142 
002800      03  TRAN-AMOUNT-X REDEFINES TRAN-AMOUNT PIC X(10).          WRK3142 
002900*                                                                         
003000*    TIMESTAMP BROKEN OUT INTO ITS COMPONENT FIELDS FOR THE               
003100*    TIMESTAMP-FORMAT CHECK (CHANGE WRK-3301, T.R. 09/02/91).     WRK3301 
003200      03  TRAN-TIMESTAMP-BRK REDEFINES TRAN-TIMESTAMP.            WRK3301 
003300          05  TRAN-TS-YEAR        PIC 9(04).                      WRK3301 
003400          05  FILLER              PIC X(01).                      WRK3301 
003500          05  TRAN-TS-MONTH       PIC 9(02).                      WRK3301 
003600          05  FILLER              PIC X(01).                      WRK3301 
003700          05  TRAN-TS-DAY         PIC 9(02).                      WRK3301 
003800          05  FILLER              PIC X(01).                      WRK3301 
003900          05  TRAN-TS-HOUR        PIC 9(02).                      WRK3301 
004000          05  FILLER              PIC X(01).                      WRK3301 
004100          05  TRAN-TS-MINUTE      PIC 9(02).                      WRK3301 
004200          05  FILLER              PIC X(01).                      WRK3301 
004300          05  TRAN-TS-SECOND      PIC 9(02).                      WRK3301 
004400*                                                                         
004500*    WHOLE-RECORD BYTE VIEW, USED WHEN MOVING THE RECORD                  
004600*    VERBATIM TO CLEAN-DATA OR INTO THE REJECT LAYOUT.                    
004700  01  WS-TRAN-REC-RAW REDEFINES WS-TRAN-REC.                              
004800      03  FILLER                  PIC X(54).                              
