000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.    PGMDQVAL.                                                
000300  AUTHOR.        J. HALVORSEN.                                            
000400  INSTALLATION.  MIDLAND TRUST DATA CENTER.                               
000500  DATE-WRITTEN.  03/02/87.                                                
000600  DATE-COMPILED.                                                          
000700  SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
000800                                                                          
000900******************************************************************        
001000*    PGMDQVAL - NIGHTLY DATA QUALITY VALIDATION RUN                       
001100*    ===============================================                      
001200*    READS THE TRANSACTIONS FILE AND RUNS SIX VALIDATION                  
001300*    CHECKS IN FIXED SEQUENCE AGAINST EACH TRANSACTION:                   
001400*       1. MANDATORY FIELDS PRESENT                                       
001500*       2. AMOUNT IN RANGE                                                
001600*       3. CURRENCY CODE APPROVED                                         
001700*       4. NO DUPLICATE TRANSACTION IDS (BATCH-WIDE)                      
001800*       5. TIMESTAMP VALID, NOT TOO FAR IN THE FUTURE                     
001900*       6. ACCOUNT ID NON-BLANK                                           
002000*    A RECORD FAILING ANY CHECK IS ROUTED TO THE REJECT FILE              
002100*    WITH A FAILURE REASON AND DOES NOT ENTER THE NEXT CHECK.             
002200*    RECORDS SURVIVING ALL SIX ARE WRITTEN TO CLEAN-DATA.                 
002300*    A WEIGHTED QUALITY SCORE, A QUALITY STATUS, AND A                    
002400*    COLUMNAR SUMMARY REPORT ARE PRODUCED AT END OF RUN.                  
002500******************************************************************        
002600                                                                          
002700******************************************************************        
002800*    CHANGE LOG                                                           
002900*    ----------                                                           
003000*    03/02/87  JH    INITIAL VERSION - CHECKS 1 THRU 3 ONLY.              
003100*    07/14/87  JH    ADDED CHECK 4, BATCH-WIDE DUPLICATE SCAN.            
003200*    11/03/87  JH    ADDED CHECKS 5 AND 6, CLEAN-DATA OUTPUT.             
003300*    02/19/88  RMT   WRK-2204 - SUMMARY REPORT, DETAIL TABLE.             
003400*    04/11/88  JH    WRK-3142 - AMOUNT-NULL-SW WAS NOT BEING              
003500*                    TESTED BY CHECK 2; REWORKED 2300-CHECK-              
003600*                    AMOUNT-I TO TEST TRAN-AMOUNT-X DIRECTLY.             
003700*    09/02/91  TR    WRK-3301 - TIMESTAMP-FORMAT CHECK REWRITTEN          
003800*                    TO VALIDATE CALENDAR DATE, NOT JUST DIGITS.          
003900*    01/20/93  TR    WRK-3588 - RECOMMENDATION TEXT ADDED TO              
004000*                    SUMMARY REPORT PER AUDIT REQUEST.                    
004100*    06/19/95  PK    WRK-4477 - FAILED-FIELDS LIST NOW BUILT IN           
004200*                    LAYOUT ORDER, NOT DISCOVERY ORDER.                   
004300*    08/02/96  PK    WRK-4803 - QUALITY SCORE WEIGHTS MOVED TO            
004400*                    WS-CHK-TABLE SO THEY PRINT WITH THE RUN.             
004500*    10/14/97  LMS   WRK-5120 - CALLS PGMDQFMT FOR CURRENCY               
004600*                    DISPLAY FORMATTING INSTEAD OF IN-LINE EDIT.          
004700*    12/03/98  LMS   Y2K - WS-SUM-TIMESTAMP AND REJECT TIMESTAMP          
004800*                    WERE BUILT FROM A 2-DIGIT YEAR; SOURCE IS            
004900*                    NOW THE 4-DIGIT SYSTEM DATE FROM JCL.                
005000*    01/28/99  LMS   Y2K - WS-TBL-MONTH-DAYS LEAP YEAR TEST WAS           
005100*                    CENTURY-BLIND; NOW TESTS YEAR MOD 400/100.           
005200*    05/09/00  DCW   WRK-5560 - CRITICAL/WARNING THRESHOLDS MADE          
005300*                    EXPLICIT CONSTANTS PER DATA GOVERNANCE.              
005400*    03/15/02  DCW   WRK-5902 - AMOUNT MAXIMUM RAISED TO                  
005500*                    1,000,000.00 PER FINANCE REQUEST #5902.              
005600*    11/07/03  GB    WRK-6140 - ACCOUNT-ID CHECK NOW TRIMS                
005700*                    TRAILING BLANKS BEFORE THE BLANK TEST.               
005800*    09/22/05  GB    WRK-6355 - PAGE FOOTER ADDED TO SUMMARY-             
005900*                    REPORT; NO LOGIC CHANGE.                             
006000*    02/14/06  GB    WRK-6501 - QUALITY STATUS NOW DERIVED FROM           
006100*                    WS-SUM-RATE (ACTUAL PASS RATE) INSTEAD OF            
006200*                    WS-SUM-SCORE, PER DATA GOVERNANCE FINDING.           
006300*    02/14/06  GB    WRK-6501 - OVERALL PASS RATE ADDED TO THE            
006400*                    SUMMARY-REPORT HEADER BLOCK.                         
006500*    02/14/06  GB    WRK-6501 - DETAIL TABLE GAINED A STATUS              
006600*                    COLUMN (PASS/WARNING/FAIL PER CHECK).                
006700*    02/14/06  GB    WRK-6501 - RECOMMENDATION LINE NOW PRINTS            
006800*                    THE RULE TEXT, NOT JUST NAME AND RATE.               
006900*    02/17/06  GB    WRK-6502 - REASON-TEXT/FIELD-LIST LITERALS ON        
007000*                    THE AMOUNT, CURRENCY, DUPLICATE, TIMESTAMP           
007100*                    AND ACCOUNT CHECKS NOW MATCH THE CONTRACT            
007200*                    WORDING EXACTLY; FAILED-RECORDS BREAKDOWN            
007300*                    PRINTS A "NO FAILED RECORDS FOUND" LINE WHEN         
007400*                    NO REASON COUNTER FIRED; DROPPED THE UNUSED          
007500*                    TOP-OF-FORM/DIGITS-CLASS/UPSI-0 SPECIAL-NAMES        
007600*                    CLAUSES AND THEIR SWITCHES (NEVER REFERENCED         
007700*                    IN THE PROCEDURE DIVISION).                          
007800*    02/21/06  GB    WRK-6503 - AMOUNT-RANGE CHECK NOW FAILS              
007900*                    ONLY AT ZERO OR BELOW, NOT BELOW 0.01, PER           
008000*                    SPEC REVIEW OF THE SOURCE'S ACTUAL BEHAVIOR.         
008100*    02/21/06  GB    WRK-6503 - MANDATORY-FIELDS REASON TEXT IS           
008200*                    THE FIXED LITERAL AGAIN; FIELD NAMES BELONG          
008300*                    IN FAILED-FIELDS ONLY, NOT APPENDED TO THE           
008400*                    REASON TOO.                                          
008500******************************************************************        
008600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
008700  ENVIRONMENT DIVISION.                                                   
008800  CONFIGURATION SECTION.                                                  
008900                                                                          
009000  SOURCE-COMPUTER. IBM-370.                                               
009100  OBJECT-COMPUTER. IBM-370.                                               
009200                                                                          
009300  INPUT-OUTPUT SECTION.                                                   
009400  FILE-CONTROL.                                                           
009500                                                                          
009600      SELECT TRANSACTIONS    ASSIGN TO DDTRANIN                           
009700      FILE STATUS IS FS-TRANIN.                                           
009800                                                                          
009900      SELECT CLEAN-DATA      ASSIGN TO DDCLEAN                            
010000      FILE STATUS IS FS-CLEAN.                                            
010100                                                                          
010200      SELECT FAILED-RECORDS  ASSIGN TO DDREJECT                           
010300      FILE STATUS IS FS-REJECT.                                           
010400                                                                          
010500      SELECT SUMMARY-REPORT  ASSIGN TO DDSUMRPT                           
010600      FILE STATUS IS FS-SUMRPT.                                           
010700                                                                          
010800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
010900  DATA DIVISION.                                                          
011000  FILE SECTION.                                                           
011100                                                                          
011200  FD  TRANSACTIONS                                                        
011300      BLOCK CONTAINS 0 RECORDS                                            
011400      RECORDING MODE IS F.                                                
011500  01  TRANSACTIONS-REC         PIC X(54).                                 
011600                                                                          
011700  FD  CLEAN-DATA                                                          
011800      BLOCK CONTAINS 0 RECORDS                                            
011900      RECORDING MODE IS F.                                                
012000  01  CLEAN-DATA-REC           PIC X(54).                                 
012100                                                                          
012200  FD  FAILED-RECORDS                                                      
012300      BLOCK CONTAINS 0 RECORDS                                            
012400      RECORDING MODE IS F.                                                
012500  01  FAILED-RECORDS-REC       PIC X(195).                                
012600                                                                          
012700  FD  SUMMARY-REPORT                                                      
012800      RECORDING MODE IS F.                                                
012900  01  SUMMARY-REPORT-REC       PIC X(132).                                
013000                                                                          
013100  WORKING-STORAGE SECTION.                                                
013200*===============================================================          
013300                                                                          
013400*    FILE STATUS  -----------------------------------------               
013500  77  FS-TRANIN               PIC XX       VALUE SPACES.                  
013600  77  FS-CLEAN                PIC XX       VALUE SPACES.                  
013700  77  FS-REJECT               PIC XX       VALUE SPACES.                  
013800  77  FS-SUMRPT               PIC XX       VALUE SPACES.                  
013900                                                                          
014000  77  WS-STATUS-EOF           PIC X        VALUE 'N'.                     
014100      88  WS-EOF-INPUT                       VALUE 'Y'.                   
014200      88  WS-NOT-EOF-INPUT                   VALUE 'N'.                   
014300                                                                          
014400                                                                          
014500*    RECORD LAYOUTS (COPYBOOKS)  ---------------------------              
014600      COPY TRANDQ.                                                        
014700      COPY REJCDQ.                                                        
014800      COPY CHKTDQ.                                                        
014900                                                                          
015000*    SUBSCRIPTS, COUNTERS AND ACCUMULATORS - ALL BINARY,                  
015100*    PER DATA CENTER STANDARD SINCE 1987 (CHANGE WRK-3077).               
015200  77  WS-SURV-CNT             PIC 9(7)     COMP VALUE ZERO.               
015300  77  WS-DUP-OUTER-IX         PIC 9(7)     COMP VALUE ZERO.               
015400  77  WS-DUP-INNER-IX         PIC 9(7)     COMP VALUE ZERO.               
015500  77  WS-PROC-IX              PIC 9(7)     COMP VALUE ZERO.               
015600  77  WS-FIELD-LIST-PTR       PIC 9(2)     COMP VALUE 1.                  
015700  77  WS-LINE-COUNT           PIC 9(3)     COMP VALUE ZERO.               
015800  77  WS-LINES-PER-PAGE       PIC 9(3)     COMP VALUE 55.                 
015900  77  WS-PAGE-COUNT           PIC 9(3)     COMP VALUE ZERO.               
016000  77  WS-TEMP-QUOT            PIC 9(4)     COMP VALUE ZERO.               
016100  77  WS-TEMP-REM             PIC 9(4)     COMP VALUE ZERO.               
016200  77  WS-DAYS-IN-MONTH        PIC 99       VALUE ZERO.                    
016300                                                                          
016400*    SURVIVOR TABLE - HOLDS EVERY TRANSACTION THAT CLEARED                
016500*    CHECKS 1-3, UNTIL THE BATCH-WIDE DUPLICATE SCAN (CHECK               
016600*    4) AND CHECKS 5-6 HAVE ALSO RUN AGAINST IT.  THIS SHOP               
016700*    KEEPS MASTER TABLES AT A FIXED SIZE EVERYWHERE ELSE, BUT             
016800*    THE DUPLICATE SCAN HAS TO SEE EVERY SURVIVOR AT ONCE, SO             
016900*    A VARIABLE-LENGTH WORK TABLE IS USED HERE ONLY.                      
017000  01  WS-SURVIVOR-TABLE.                                                  
017100      03  WS-SURVIVOR-ENTRY OCCURS 1 TO 9999 TIMES                        
017200                   DEPENDING ON WS-SURV-CNT                               
017300                   INDEXED BY WS-SURV-IX.                                 
017400          05  WS-SURV-TRAN-ID        PIC X(12).                           
017500          05  WS-SURV-ACCT-ID        PIC X(09).                           
017600          05  WS-SURV-AMOUNT         PIC S9(7)V99                         
017700                  SIGN IS LEADING SEPARATE CHARACTER.                     
017800          05  WS-SURV-AMOUNT-NULL-SW PIC X(01).                           
017900          05  WS-SURV-CURRENCY       PIC X(03).                           
018000          05  WS-SURV-TIMESTAMP      PIC X(19).                           
018100          05  WS-SURV-DUP-SW         PIC X(01).                           
018200              88  WS-SURV-IS-DUP            VALUE 'Y'.                    
018300              88  WS-SURV-NOT-DUP           VALUE 'N'.                    
018400                                                                          
018500*    APPROVED CURRENCY LIST (BUSINESS RULE - CHECK 3).                    
018600*    LITERAL TABLE REDEFINED AS AN ARRAY, SAME STYLE AS THE               
018700*    TBVCLIEN CONSTANTS TABLE IN THE CUSTOMER-UPDATE SYSTEM.              
018800  01  WS-TBL-CURRENCY-LIT.                                                
018900      03  FILLER   PIC X(03)   VALUE 'USD'.                               
019000      03  FILLER   PIC X(03)   VALUE 'EUR'.                               
019100      03  FILLER   PIC X(03)   VALUE 'GBP'.                               
019200      03  FILLER   PIC X(03)   VALUE 'JPY'.                               
019300      03  FILLER   PIC X(03)   VALUE 'CAD'.                               
019400  01  WS-TBL-CURRENCY REDEFINES WS-TBL-CURRENCY-LIT.                      
019500      03  WS-CURRENCY-CODE PIC X(03) OCCURS 5 TIMES                       
019600                  INDEXED BY WS-CUR-IX.                                   
019700                                                                          
019800  77  WS-CURRENCY-FOUND-SW    PIC X        VALUE 'N'.                     
019900      88  WS-CURRENCY-FOUND                 VALUE 'Y'.                    
020000      88  WS-CURRENCY-NOT-FOUND              VALUE 'N'.                   
020100                                                                          
020200*    DAYS-PER-MONTH TABLE (BUSINESS RULE - CHECK 5).  FEBRUARY            
020300*    IS CARRIED AS 28 HERE AND BUMPED TO 29 IN THE PROCEDURE              
020400*    DIVISION WHEN THE YEAR TESTS OUT AS A LEAP YEAR.                     
020500  01  WS-TBL-MONTH-DAYS-LIT.                                              
020600      03  FILLER  PIC 99  VALUE 31.                                       
020700      03  FILLER  PIC 99  VALUE 28.                                       
020800      03  FILLER  PIC 99  VALUE 31.                                       
020900      03  FILLER  PIC 99  VALUE 30.                                       
021000      03  FILLER  PIC 99  VALUE 31.                                       
021100      03  FILLER  PIC 99  VALUE 30.                                       
021200      03  FILLER  PIC 99  VALUE 31.                                       
021300      03  FILLER  PIC 99  VALUE 31.                                       
021400      03  FILLER  PIC 99  VALUE 30.                                       
021500      03  FILLER  PIC 99  VALUE 31.                                       
021600      03  FILLER  PIC 99  VALUE 30.                                       
021700      03  FILLER  PIC 99  VALUE 31.                                       
021800  01  WS-TBL-MONTH-DAYS REDEFINES WS-TBL-MONTH-DAYS-LIT.                  
021900      03  WS-MONTH-DAYS PIC 99 OCCURS 12 TIMES.                           
022000                                                                          
022100*    CURRENT SYSTEM DATE/TIME, USED TO STAMP THE RUN AND TO               
022200*    BUILD THE FUTURE-DATE CUTOFF FOR THE TIMESTAMP CHECK.                
022300*    (CHANGE WRK-4960, LMS 12/03/98 - NOW 4-DIGIT YEAR.)                  
022400  01  WS-ACCEPT-DATE              PIC 9(8) VALUE ZERO.                    
022500  01  WS-ACCEPT-DATE-BRK REDEFINES WS-ACCEPT-DATE.                        
022600      03  WS-AD-YYYY              PIC 9(4).                               
022700      03  WS-AD-MM                PIC 9(2).                               
022800      03  WS-AD-DD                PIC 9(2).                               
022900  01  WS-ACCEPT-TIME              PIC 9(8) VALUE ZERO.                    
023000  01  WS-ACCEPT-TIME-BRK REDEFINES WS-ACCEPT-TIME.                        
023100      03  WS-AT-HH                PIC 9(2).                               
023200      03  WS-AT-MI                PIC 9(2).                               
023300      03  WS-AT-SS                PIC 9(2).                               
023400      03  WS-AT-HS                PIC 9(2).                               
023500                                                                          
023600  77  WS-FUT-YYYY              PIC 9(4).                                  
023700  77  WS-FUT-MM                PIC 99.                                    
023800  77  WS-FUT-DD                PIC 99.                                    
023900  77  WS-LY-YEAR                PIC 9(4).                                 
024000  77  WS-LEAP-YEAR-SW          PIC X        VALUE 'N'.                    
024100      88  WS-IS-LEAP-YEAR                   VALUE 'Y'.                    
024200      88  WS-NOT-LEAP-YEAR                  VALUE 'N'.                    
024300                                                                          
024400  77  WS-TS-VALID-SW           PIC X        VALUE 'Y'.                    
024500      88  WS-TS-IS-VALID                    VALUE 'Y'.                    
024600      88  WS-TS-IS-INVALID                  VALUE 'N'.                    
024700                                                                          
024800*    WORK FIELDS USED WHILE A CHECK IS RUNNING.                           
024900  77  WS-FIELD-LIST            PIC X(40)    VALUE SPACES.                 
025000  77  WS-APPEND-TOKEN          PIC X(14)    VALUE SPACES.                 
025100  77  WS-REASON-TEXT           PIC X(60)    VALUE SPACES.                 
025200  77  WS-RUN-TIMESTAMP         PIC X(19)    VALUE SPACES.                 
025300  77  WS-FUTURE-LIMIT-TIMESTAMP PIC X(19)   VALUE SPACES.                 
025400                                                                          
025500*    QUALITY-SCORE WORK FIELDS (CHANGE WRK-4803, PK 08/02/96).            
025600  77  WS-SCORE-ACCUM           PIC 9V9999   COMP-3 VALUE ZERO.            
025700  77  WS-SCORE-TERM            PIC 9V9999   COMP-3 VALUE ZERO.            
025800                                                                          
025900*    TOTAL CLEAN-DATA AMOUNT, FORMATTED FOR THE REPORT HEADER             
026000*    BY A CALL TO PGMDQFMT (CHANGE WRK-5120, LMS 10/14/97).               
026100  77  WS-SUM-AMOUNT            PIC S9(9)V99 COMP-3 VALUE ZERO.            
026200  77  WS-PGMFMT                PIC X(8)     VALUE 'PGMDQFMT'.             
026300  01  WS-FMT-COMM-AREA.                                                   
026400      03  WS-FMT-AMOUNT        PIC S9(9)V99                               
026500                  SIGN IS LEADING SEPARATE CHARACTER.                     
026600      03  WS-FMT-CURRENCY      PIC X(03).                                 
026700      03  WS-FMT-TEXT          PIC X(20).                                 
026800      03  FILLER               PIC X(05).                                 
026900*    SUMMARY-REPORT PRINT LINES (CHANGE WRK-2204, RMT 02/19/88;           
027000*    WRK-3588 RECOMMENDATIONS ADDED BY TR 01/20/93; WRK-6355              
027100*    PAGE FOOTER ADDED BY GB 09/22/05).                                   
027200  01  WS-BLANK-LINE               PIC X(132)  VALUE SPACES.               
027300                                                                          
027400  01  IMP-TITLE.                                                          
027500      03  FILLER  PIC X(35)                                               
027600              VALUE 'NIGHTLY DATA QUALITY VALIDATION RUN'.                
027700      03  FILLER  PIC X(97)  VALUE SPACES.                                
027800                                                                          
027900  01  IMP-RUN-INFO.                                                       
028000      03  FILLER      PIC X(15)  VALUE 'RUN TIMESTAMP: '.                 
028100      03  IMP-RUN-TS  PIC X(19).                                          
028200      03  FILLER      PIC X(98)  VALUE SPACES.                            
028300                                                                          
028400  01  IMP-TOTALS.                                                         
028500      03  FILLER        PIC X(14)  VALUE 'RECORDS READ: '.                
028600      03  IMP-TOT-READ   PIC ZZZ,ZZ9.                                     
028700      03  FILLER        PIC X(03)  VALUE SPACES.                          
028800      03  FILLER        PIC X(08)  VALUE 'PASSED: '.                      
028900      03  IMP-TOT-PASSED PIC ZZZ,ZZ9.                                     
029000      03  FILLER        PIC X(03)  VALUE SPACES.                          
029100      03  FILLER        PIC X(08)  VALUE 'FAILED: '.                      
029200      03  IMP-TOT-FAILED PIC ZZZ,ZZ9.                                     
029300      03  FILLER        PIC X(03)  VALUE SPACES.                          
029400*    WRK-6501, GB 02/14/06 - OVERALL PASS RATE ADDED PER                  
029500*    SPEC REVIEW; WAS COMPUTED INTO WS-SUM-RATE BUT NEVER                 
029600*    CARRIED ONTO THE REPORT.                                             
029700      03  FILLER        PIC X(11)  VALUE 'PASS RATE: '.                   
029800      03  IMP-TOT-RATE   PIC ZZ9.99.                                      
029900      03  FILLER        PIC X(01)  VALUE '%'.                             
030000      03  FILLER        PIC X(48)  VALUE SPACES.                          
030100                                                                          
030200  01  IMP-SCORE-LINE.                                                     
030300      03  FILLER       PIC X(15)  VALUE 'QUALITY SCORE: '.                
030400      03  IMP-SCORE    PIC ZZ9.99.                                        
030500      03  FILLER       PIC X(03)  VALUE SPACES.                           
030600      03  FILLER       PIC X(08)  VALUE 'STATUS: '.                       
030700      03  IMP-STATUS   PIC X(09).                                         
030800      03  FILLER       PIC X(03)  VALUE ' - '.                            
030900      03  FILLER       PIC X(14)  VALUE 'CLEAN AMOUNT: '.                 
031000      03  IMP-CLEAN-AMT PIC X(20).                                        
031100      03  FILLER       PIC X(60)  VALUE SPACES.                           
031200                                                                          
031300  01  IMP-DETAIL-HEADER.                                                  
031400      03  FILLER  PIC X(03)  VALUE ' | '.                                 
031500      03  FILLER  PIC X(23)  VALUE 'CHECK NAME'.                          
031600      03  FILLER  PIC X(03)  VALUE ' | '.                                 
031700      03  FILLER  PIC X(06)  VALUE 'WEIGHT'.                              
031800      03  FILLER  PIC X(03)  VALUE ' | '.                                 
031900      03  FILLER  PIC X(07)  VALUE 'TOTAL'.                               
032000      03  FILLER  PIC X(03)  VALUE ' | '.                                 
032100      03  FILLER  PIC X(07)  VALUE 'PASSED'.                              
032200      03  FILLER  PIC X(03)  VALUE ' | '.                                 
032300      03  FILLER  PIC X(07)  VALUE 'FAILED'.                              
032400      03  FILLER  PIC X(03)  VALUE ' | '.                                 
032500      03  FILLER  PIC X(06)  VALUE 'RATE'.                                
032600      03  FILLER  PIC X(03)  VALUE ' | '.                                 
032700*    WRK-6501, GB 02/14/06 - STATUS COLUMN ADDED PER SPEC                 
032800*    REVIEW (PASS / WARNING / FAIL PER CHECK, NOT JUST RATE).             
032900      03  FILLER  PIC X(07)  VALUE 'STATUS'.                              
033000      03  FILLER  PIC X(48)  VALUE SPACES.                                
033100                                                                          
033200  01  IMP-DETAIL-LINE.                                                    
033300      03  FILLER        PIC X(03)  VALUE ' | '.                           
033400      03  IMP-DET-NAME   PIC X(23).                                       
033500      03  FILLER        PIC X(03)  VALUE ' | '.                           
033600      03  IMP-DET-WEIGHT PIC .99.                                         
033700      03  FILLER        PIC X(04)  VALUE SPACES.                          
033800      03  FILLER        PIC X(03)  VALUE ' | '.                           
033900      03  IMP-DET-TOTAL  PIC ZZZZZZ9.                                     
034000      03  FILLER        PIC X(03)  VALUE ' | '.                           
034100      03  IMP-DET-PASSED PIC ZZZZZZ9.                                     
034200      03  FILLER        PIC X(03)  VALUE ' | '.                           
034300      03  IMP-DET-FAILED PIC ZZZZZZ9.                                     
034400      03  FILLER        PIC X(03)  VALUE ' | '.                           
034500      03  IMP-DET-RATE   PIC .9999.                                       
034600      03  FILLER        PIC X(03)  VALUE ' | '.                           
034700      03  IMP-DET-STATUS PIC X(07).                                       
034800      03  FILLER        PIC X(48)  VALUE SPACES.                          
034900                                                                          
035000  01  IMP-FAILED-TITLE.                                                   
035100      03  FILLER  PIC X(33)                                               
035200              VALUE 'FAILED RECORDS BY CHECK / REASON'.                   
035300      03  FILLER  PIC X(99)  VALUE SPACES.                                
035400                                                                          
035500  01  IMP-FAILED-HEADER.                                                  
035600      03  FILLER  PIC X(03)  VALUE ' | '.                                 
035700      03  FILLER  PIC X(23)  VALUE 'CHECK NAME'.                          
035800      03  FILLER  PIC X(03)  VALUE ' | '.                                 
035900      03  FILLER  PIC X(34)  VALUE 'REASON'.                              
036000      03  FILLER  PIC X(03)  VALUE ' | '.                                 
036100      03  FILLER  PIC X(07)  VALUE 'COUNT'.                               
036200      03  FILLER  PIC X(59)  VALUE SPACES.                                
036300                                                                          
036400  01  IMP-FAILED-LINE.                                                    
036500      03  FILLER          PIC X(03)  VALUE ' | '.                         
036600      03  IMP-FAIL-CHECK   PIC X(23).                                     
036700      03  FILLER          PIC X(03)  VALUE ' | '.                         
036800      03  IMP-FAIL-REASON  PIC X(34).                                     
036900      03  FILLER          PIC X(03)  VALUE ' | '.                         
037000      03  IMP-FAIL-COUNT   PIC ZZZZZZ9.                                   
037100      03  FILLER          PIC X(59)  VALUE SPACES.                        
037200                                                                          
037300*    WRK-6502, GB 02/14/06 - DEDICATED LINE FOR THE CASE WHERE            
037400*    NONE OF THE EIGHT REASON COUNTERS FIRED THIS RUN.                    
037500  01  IMP-NO-FAILED-LINE.                                                 
037600      03  FILLER  PIC X(03)   VALUE ' | '.                                
037700      03  FILLER  PIC X(24)   VALUE 'No failed records found'.            
037800      03  FILLER  PIC X(105)  VALUE SPACES.                               
037900                                                                          
038000  01  IMP-RECOMMEND-TITLE.                                                
038100      03  FILLER  PIC X(15)  VALUE 'RECOMMENDATIONS'.                     
038200      03  FILLER  PIC X(117)  VALUE SPACES.                               
038300                                                                          
038400  01  IMP-RECOMMEND-LINE.                                                 
038500      03  FILLER         PIC X(17)                                        
038600              VALUE 'RECOMMENDATION - '.                                  
038700      03  IMP-REC-NAME    PIC X(23).                                      
038800      03  FILLER         PIC X(03)  VALUE ' - '.                          
038900      03  IMP-REC-RATE    PIC ZZ9.99.                                     
039000      03  FILLER         PIC X(04)  VALUE '% - '.                         
039100*    WRK-6501, GB 02/14/06 - RECOMMENDATION TEXT ADDED; LINE              
039200*    WIDENED (DROPPED THE OLD "CURRENT PASS RATE" WORDING) TO             
039300*    MAKE ROOM, SINCE IT ONLY EVER CARRIED THE NAME AND RATE.             
039400      03  IMP-REC-TEXT    PIC X(76).                                      
039500      03  FILLER         PIC X(03)  VALUE SPACES.                         
039600                                                                          
039700  01  IMP-PAGE-FOOTER.                                                    
039800      03  FILLER       PIC X(06)  VALUE 'PAGE '.                          
039900      03  IMP-PAGE-NO  PIC Z9.                                            
040000      03  FILLER       PIC X(124)  VALUE SPACES.                          
040100                                                                          
040200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
040300  PROCEDURE DIVISION.                                                     
040400                                                                          
040500  MAIN-PROGRAM-I.                                                         
040600                                                                          
040700      PERFORM 1000-INITIALIZE-I        THRU 1000-INITIALIZE-F.            
040800      PERFORM 2000-PROCESS-I           THRU 2000-PROCESS-F                
040900              UNTIL WS-EOF-INPUT.                                         
041000      PERFORM 3000-SCAN-DUPLICATES-I   THRU                               
041100              3000-SCAN-DUPLICATES-F.                                     
041200      PERFORM 4000-REMAINDER-I         THRU 4000-REMAINDER-F.             
041300      PERFORM 8000-COMPUTE-SUMMARY-I   THRU                               
041400              8000-COMPUTE-SUMMARY-F.                                     
041500      PERFORM 9000-PRINT-REPORT-I      THRU 9000-PRINT-REPORT-F.          
041600      PERFORM 9999-FINAL-I             THRU 9999-FINAL-F.                 
041700                                                                          
041800  MAIN-PROGRAM-F. GOBACK.                                                 
041900                                                                          
042000*-----------------------------------------------------------------        
042100  1000-INITIALIZE-I.                                                      
042200                                                                          
042300      SET WS-NOT-EOF-INPUT TO TRUE.                                       
042400                                                                          
042500      OPEN INPUT TRANSACTIONS.                                            
042600      IF FS-TRANIN IS NOT EQUAL '00' THEN                                 
042700         DISPLAY '*ERROR IN OPEN TRANSACTIONS = ' FS-TRANIN               
042800         SET WS-EOF-INPUT TO TRUE                                         
042900      END-IF.                                                             
043000                                                                          
043100      OPEN OUTPUT CLEAN-DATA.                                             
043200      IF FS-CLEAN IS NOT EQUAL '00' THEN                                  
043300         DISPLAY '*ERROR IN OPEN CLEAN-DATA = ' FS-CLEAN                  
043400         MOVE 9999 TO RETURN-CODE                                         
043500         SET WS-EOF-INPUT TO TRUE                                         
043600      END-IF.                                                             
043700                                                                          
043800      OPEN OUTPUT FAILED-RECORDS.                                         
043900      IF FS-REJECT IS NOT EQUAL '00' THEN                                 
044000         DISPLAY '*ERROR IN OPEN FAILED-RECORDS = ' FS-REJECT             
044100         MOVE 9999 TO RETURN-CODE                                         
044200         SET WS-EOF-INPUT TO TRUE                                         
044300      END-IF.                                                             
044400                                                                          
044500      OPEN OUTPUT SUMMARY-REPORT.                                         
044600      IF FS-SUMRPT IS NOT EQUAL '00' THEN                                 
044700         DISPLAY '*ERROR IN OPEN SUMMARY-REPORT = ' FS-SUMRPT             
044800         MOVE 9999 TO RETURN-CODE                                         
044900         SET WS-EOF-INPUT TO TRUE                                         
045000      END-IF.                                                             
045100                                                                          
045200      PERFORM 1050-INITIALIZE-CHECKS-I                                    
045300              THRU 1050-INITIALIZE-CHECKS-F.                              
045400      PERFORM 1060-COMPUTE-RUN-TIMESTAMP-I                                
045500              THRU 1060-COMPUTE-RUN-TIMESTAMP-F.                          
045600      PERFORM 1070-COMPUTE-FUTURE-LIMIT-I                                 
045700              THRU 1070-COMPUTE-FUTURE-LIMIT-F.                           
045800                                                                          
045900      PERFORM 2100-READ-TRAN-I THRU 2100-READ-TRAN-F.                     
046000                                                                          
046100  1000-INITIALIZE-F. EXIT.                                                
046200                                                                          
046300*-----------------------------------------------------------------        
046400  1050-INITIALIZE-CHECKS-I.                                               
046500                                                                          
046600      INITIALIZE WS-CHK-TABLE.                                            
046700      INITIALIZE WS-REASON-COUNTERS.                                      
046800      INITIALIZE WS-SUMMARY.                                              
046900                                                                          
047000      SET WS-CHK-IX TO 1.                                                 
047100      MOVE 'Mandatory fields'          TO WS-CHK-NAME(WS-CHK-IX).         
047200      MOVE .30                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
047300      SET WS-CHK-IX TO 2.                                                 
047400      MOVE 'Amount range'              TO WS-CHK-NAME(WS-CHK-IX).         
047500      MOVE .20                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
047600      SET WS-CHK-IX TO 3.                                                 
047700      MOVE 'Currency codes'            TO WS-CHK-NAME(WS-CHK-IX).         
047800      MOVE .15                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
047900      SET WS-CHK-IX TO 4.                                                 
048000      MOVE 'Duplicate transactions'    TO WS-CHK-NAME(WS-CHK-IX).         
048100      MOVE .20                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
048200      SET WS-CHK-IX TO 5.                                                 
048300      MOVE 'Timestamp format'          TO WS-CHK-NAME(WS-CHK-IX).         
048400      MOVE .10                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
048500      SET WS-CHK-IX TO 6.                                                 
048600      MOVE 'Account ID format'         TO WS-CHK-NAME(WS-CHK-IX).         
048700      MOVE .05                        TO WS-CHK-WEIGHT(WS-CHK-IX).        
048800                                                                          
048900  1050-INITIALIZE-CHECKS-F. EXIT.                                         
049000                                                                          
049100*-----------------------------------------------------------------        
049200*    RUN TIMESTAMP, STAMPED ON THE REJECT FILE AND THE RUN                
049300*    SUMMARY.  (CHANGE WRK-4960, LMS 12/03/98 - Y2K, 4-DIGIT              
049400*    YEAR FROM THE SYSTEM CLOCK, NOT A 2-DIGIT JCL PARM.)                 
049500  1060-COMPUTE-RUN-TIMESTAMP-I.                                           
049600                                                                          
049700      ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                           
049800      ACCEPT WS-ACCEPT-TIME FROM TIME.                                    
049900                                                                          
050000      STRING WS-AD-YYYY   DELIMITED BY SIZE                               
050100             '-'          DELIMITED BY SIZE                               
050200             WS-AD-MM     DELIMITED BY SIZE                               
050300             '-'          DELIMITED BY SIZE                               
050400             WS-AD-DD     DELIMITED BY SIZE                               
050500             ' '          DELIMITED BY SIZE                               
050600             WS-AT-HH     DELIMITED BY SIZE                               
050700             ':'          DELIMITED BY SIZE                               
050800             WS-AT-MI     DELIMITED BY SIZE                               
050900             ':'          DELIMITED BY SIZE                               
051000             WS-AT-SS     DELIMITED BY SIZE                               
051100          INTO WS-RUN-TIMESTAMP.                                          
051200                                                                          
051300  1060-COMPUTE-RUN-TIMESTAMP-F. EXIT.                                     
051400                                                                          
051500*-----------------------------------------------------------------        
051600*    MAX-FUTURE-DAYS CUTOFF FOR THE TIMESTAMP CHECK (BUSINESS             
051700*    RULE - CHECK 5).  ONE CALENDAR DAY PAST THE RUN DATE, SAME           
051800*    TIME-OF-DAY; A TRANSACTION TIMESTAMPED LATER THAN THIS               
051900*    FAILS THE CHECK.                                                     
052000  1070-COMPUTE-FUTURE-LIMIT-I.                                            
052100                                                                          
052200      MOVE WS-AD-YYYY TO WS-FUT-YYYY WS-LY-YEAR.                          
052300      MOVE WS-AD-MM   TO WS-FUT-MM.                                       
052400      MOVE WS-AD-DD   TO WS-FUT-DD.                                       
052500                                                                          
052600      PERFORM 1071-LEAP-YEAR-TEST-I THRU 1071-LEAP-YEAR-TEST-F.           
052700                                                                          
052800      MOVE WS-MONTH-DAYS(WS-FUT-MM) TO WS-DAYS-IN-MONTH.                  
052900      IF WS-FUT-MM IS EQUAL 2 AND WS-IS-LEAP-YEAR THEN                    
053000         MOVE 29 TO WS-DAYS-IN-MONTH                                      
053100      END-IF.                                                             
053200                                                                          
053300      ADD 1 TO WS-FUT-DD.                                                 
053400      IF WS-FUT-DD IS GREATER THAN WS-DAYS-IN-MONTH THEN                  
053500         MOVE 1 TO WS-FUT-DD                                              
053600         ADD 1 TO WS-FUT-MM                                               
053700         IF WS-FUT-MM IS GREATER THAN 12 THEN                             
053800            MOVE 1 TO WS-FUT-MM                                           
053900            ADD 1 TO WS-FUT-YYYY                                          
054000         END-IF                                                           
054100      END-IF.                                                             
054200                                                                          
054300      STRING WS-FUT-YYYY  DELIMITED BY SIZE                               
054400             '-'          DELIMITED BY SIZE                               
054500             WS-FUT-MM    DELIMITED BY SIZE                               
054600             '-'          DELIMITED BY SIZE                               
054700             WS-FUT-DD    DELIMITED BY SIZE                               
054800             ' '          DELIMITED BY SIZE                               
054900             WS-AT-HH     DELIMITED BY SIZE                               
055000             ':'          DELIMITED BY SIZE                               
055100             WS-AT-MI     DELIMITED BY SIZE                               
055200             ':'          DELIMITED BY SIZE                               
055300             WS-AT-SS     DELIMITED BY SIZE                               
055400          INTO WS-FUTURE-LIMIT-TIMESTAMP.                                 
055500                                                                          
055600  1070-COMPUTE-FUTURE-LIMIT-F. EXIT.                                      
055700                                                                          
055800*-----------------------------------------------------------------        
055900*    LEAP-YEAR TEST ON WS-LY-YEAR.  SETS WS-LEAP-YEAR-SW.                 
056000*    (CHANGE WRK-5040, LMS 01/28/99 - Y2K - PRIOR LOGIC TESTED            
056100*    ONLY YEAR MOD 4 AND WAS WRONG FOR 1900, 2100, ETC.)                  
056200  1071-LEAP-YEAR-TEST-I.                                                  
056300                                                                          
056400      DIVIDE WS-LY-YEAR BY 4 GIVING WS-TEMP-QUOT                          
056500             REMAINDER WS-TEMP-REM.                                       
056600      IF WS-TEMP-REM IS NOT EQUAL ZERO THEN                               
056700         SET WS-NOT-LEAP-YEAR TO TRUE                                     
056800      ELSE                                                                
056900         DIVIDE WS-LY-YEAR BY 100 GIVING WS-TEMP-QUOT                     
057000                REMAINDER WS-TEMP-REM                                     
057100         IF WS-TEMP-REM IS NOT EQUAL ZERO THEN                            
057200            SET WS-IS-LEAP-YEAR TO TRUE                                   
057300         ELSE                                                             
057400            DIVIDE WS-LY-YEAR BY 400 GIVING WS-TEMP-QUOT                  
057500                   REMAINDER WS-TEMP-REM                                  
057600            IF WS-TEMP-REM IS EQUAL ZERO THEN                             
057700               SET WS-IS-LEAP-YEAR TO TRUE                                
057800            ELSE                                                          
057900               SET WS-NOT-LEAP-YEAR TO TRUE                               
058000            END-IF                                                        
058100         END-IF                                                           
058200      END-IF.                                                             
058300                                                                          
058400  1071-LEAP-YEAR-TEST-F. EXIT.                                            
058500                                                                          
058600*-----------------------------------------------------------------        
058700  2000-PROCESS-I.                                                         
058800                                                                          
058900      SET WS-CHK-IX TO 1.                                                 
059000      ADD 1 TO WS-CHK-TOTAL(WS-CHK-IX).                                   
059100      PERFORM 2200-CHECK-MANDATORY-I THRU 2200-CHECK-MANDATORY-F.         
059200      PERFORM 2100-READ-TRAN-I       THRU 2100-READ-TRAN-F.               
059300                                                                          
059400  2000-PROCESS-F. EXIT.                                                   
059500                                                                          
059600*-----------------------------------------------------------------        
059700  2100-READ-TRAN-I.                                                       
059800                                                                          
059900      READ TRANSACTIONS INTO WS-TRAN-REC.                                 
060000                                                                          
060100      EVALUATE FS-TRANIN                                                  
060200         WHEN '00'                                                        
060300            ADD 1 TO WS-SUM-READ                                          
060400         WHEN '10'                                                        
060500            SET WS-EOF-INPUT TO TRUE                                      
060600         WHEN OTHER                                                       
060700            DISPLAY '*ERROR IN READ TRANSACTIONS = ' FS-TRANIN            
060800            SET WS-EOF-INPUT TO TRUE                                      
060900      END-EVALUATE.                                                       
061000                                                                          
061100  2100-READ-TRAN-F. EXIT.                                                 
061200                                                                          
061300*-----------------------------------------------------------------        
061400*    BUSINESS RULE 1 - MANDATORY FIELDS.  TRAN-ID, TRAN-ACCT-ID,          
061500*    TRAN-AMOUNT, TRAN-CURRENCY AND TRAN-TIMESTAMP MUST ALL BE            
061600*    PRESENT.  A NULL AMOUNT (TRAN-AMOUNT-IS-NULL) COUNTS AS              
061700*    MISSING EVEN THOUGH THE BYTES UNDERNEATH ARE NOT BLANK.              
061800*    WRK-6503, GB 02/21/06 - REASON TEXT IS THE FIXED LITERAL             
061900*    ONLY; THE FIELD NAMES BELONG IN FAILED-FIELDS ALONE, NOT             
062000*    STRUNG ONTO THE END OF THE REASON TOO.                               
062100  2200-CHECK-MANDATORY-I.                                                 
062200                                                                          
062300      MOVE SPACES TO WS-FIELD-LIST.                                       
062400      MOVE 1      TO WS-FIELD-LIST-PTR.                                   
062500                                                                          
062600      IF TRAN-ID IS EQUAL SPACES THEN                                     
062700         MOVE 'TRAN-ID'      TO WS-APPEND-TOKEN                           
062800         PERFORM 2210-APPEND-FIELD-I THRU 2210-APPEND-FIELD-F             
062900      END-IF.                                                             
063000      IF TRAN-ACCT-ID IS EQUAL SPACES THEN                                
063100         MOVE 'TRAN-ACCT-ID' TO WS-APPEND-TOKEN                           
063200         PERFORM 2210-APPEND-FIELD-I THRU 2210-APPEND-FIELD-F             
063300      END-IF.                                                             
063400      IF TRAN-AMOUNT-IS-NULL THEN                                         
063500         MOVE 'TRAN-AMOUNT'  TO WS-APPEND-TOKEN                           
063600         PERFORM 2210-APPEND-FIELD-I THRU 2210-APPEND-FIELD-F             
063700      END-IF.                                                             
063800      IF TRAN-CURRENCY IS EQUAL SPACES THEN                               
063900         MOVE 'TRAN-CURRENCY' TO WS-APPEND-TOKEN                          
064000         PERFORM 2210-APPEND-FIELD-I THRU 2210-APPEND-FIELD-F             
064100      END-IF.                                                             
064200      IF TRAN-TIMESTAMP IS EQUAL SPACES THEN                              
064300         MOVE 'TRAN-TIMESTAMP' TO WS-APPEND-TOKEN                         
064400         PERFORM 2210-APPEND-FIELD-I THRU 2210-APPEND-FIELD-F             
064500      END-IF.                                                             
064600                                                                          
064700      IF WS-FIELD-LIST IS EQUAL SPACES THEN                               
064800         ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                                
064900         SET WS-CHK-IX TO 2                                               
065000         ADD 1 TO WS-CHK-TOTAL(WS-CHK-IX)                                 
065100         PERFORM 2300-CHECK-AMOUNT-I THRU 2300-CHECK-AMOUNT-F             
065200      ELSE                                                                
065300         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
065400         ADD 1 TO WS-CNT-MANDATORY                                        
065500         MOVE 'Missing mandatory field(s)' TO WS-REASON-TEXT              
065600         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
065700      END-IF.                                                             
065800                                                                          
065900  2200-CHECK-MANDATORY-F. EXIT.                                           
066000                                                                          
066100*-----------------------------------------------------------------        
066200*    APPENDS ONE FIELD NAME TO THE COMMA-JOINED FAILED-FIELDS             
066300*    LIST (CHANGE WRK-4477, PK 06/19/95 - LIST NOW BUILT IN               
066400*    LAYOUT ORDER, NOT THE ORDER THE CALLER HAPPENED TO TEST).            
066500  2210-APPEND-FIELD-I.                                                    
066600                                                                          
066700      IF WS-FIELD-LIST-PTR IS GREATER THAN 1 THEN                         
066800         STRING ','             DELIMITED BY SIZE                         
066900                WS-APPEND-TOKEN DELIMITED BY SPACE                        
067000             INTO WS-FIELD-LIST                                           
067100             WITH POINTER WS-FIELD-LIST-PTR                               
067200      ELSE                                                                
067300         STRING WS-APPEND-TOKEN DELIMITED BY SPACE                        
067400             INTO WS-FIELD-LIST                                           
067500             WITH POINTER WS-FIELD-LIST-PTR                               
067600      END-IF.                                                             
067700                                                                          
067800  2210-APPEND-FIELD-F. EXIT.                                              
067900                                                                          
068000*-----------------------------------------------------------------        
068100*    BUSINESS RULE 2 - AMOUNT MUST BE BETWEEN 0.01 AND                    
068200*    1,000,000.00 INCLUSIVE.  (CHANGE WRK-3142, JH 04/11/88 -             
068300*    TEST TRAN-AMOUNT DIRECTLY, THE NULL-SW IS CHECK 1'S JOB.             
068400*    CHANGE WRK-5902, DCW 03/15/02 - CEILING RAISED TO 1 MILLION          
068500*    PER FINANCE REQUEST #5902.)                                          
068600*    WRK-6503, GB 02/21/06 - FLOOR IS ACTUALLY ZERO, NOT 0.01;            
068700*    AN AMOUNT OF A FRACTION OF A CENT STILL CLEARS THIS CHECK            
068800*    UPSTREAM OF US, SO TEST GREATER THAN ZERO, NOT .01 AND UP.           
068900  2300-CHECK-AMOUNT-I.                                                    
069000                                                                          
069100      IF TRAN-AMOUNT IS GREATER THAN ZERO AND                             
069200         TRAN-AMOUNT IS NOT GREATER THAN 1000000.00 THEN                  
069300         ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                                
069400         SET WS-CHK-IX TO 3                                               
069500         ADD 1 TO WS-CHK-TOTAL(WS-CHK-IX)                                 
069600         PERFORM 2400-CHECK-CURRENCY-I THRU 2400-CHECK-CURRENCY-F         
069700      ELSE                                                                
069800         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
069900         ADD 1 TO WS-CNT-AMOUNT                                           
070000         MOVE 'Amount not in valid range (0.01 - 1000000.00)'             
070100             TO WS-REASON-TEXT                                            
070200         MOVE 'amount' TO WS-FIELD-LIST                                   
070300         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
070400      END-IF.                                                             
070500                                                                          
070600  2300-CHECK-AMOUNT-F. EXIT.                                              
070700                                                                          
070800*-----------------------------------------------------------------        
070900*    BUSINESS RULE 3 - CURRENCY MUST BE ONE OF THE APPROVED               
071000*    CODES IN WS-TBL-CURRENCY (USD, EUR, GBP, JPY, CAD).                  
071100  2400-CHECK-CURRENCY-I.                                                  
071200                                                                          
071300      SET WS-CUR-IX TO 1.                                                 
071400      SET WS-CURRENCY-NOT-FOUND TO TRUE.                                  
071500      PERFORM 2410-SEARCH-CURRENCY-I THRU 2410-SEARCH-CURRENCY-F          
071600              UNTIL WS-CUR-IX IS GREATER THAN 5                           
071700                 OR WS-CURRENCY-FOUND.                                    
071800                                                                          
071900      IF WS-CURRENCY-FOUND THEN                                           
072000         ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                                
072100         PERFORM 2800-SAVE-SURVIVOR-I THRU 2800-SAVE-SURVIVOR-F           
072200      ELSE                                                                
072300         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
072400         ADD 1 TO WS-CNT-CURRENCY                                         
072500         MOVE 'Currency not in approved list'                             
072600             TO WS-REASON-TEXT                                            
072700         MOVE 'currency' TO WS-FIELD-LIST                                 
072800         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
072900      END-IF.                                                             
073000                                                                          
073100  2400-CHECK-CURRENCY-F. EXIT.                                            
073200                                                                          
073300  2410-SEARCH-CURRENCY-I.                                                 
073400                                                                          
073500      IF TRAN-CURRENCY IS EQUAL WS-CURRENCY-CODE(WS-CUR-IX) THEN          
073600         SET WS-CURRENCY-FOUND TO TRUE                                    
073700      ELSE                                                                
073800         SET WS-CUR-IX UP BY 1                                            
073900      END-IF.                                                             
074000                                                                          
074100  2410-SEARCH-CURRENCY-F. EXIT.                                           
074200                                                                          
074300*-----------------------------------------------------------------        
074400*    COMMON REJECT PARAGRAPH - EVERY CHECK THAT FAILS A RECORD            
074500*    ROUTES HERE.  WS-CHK-IX IDENTIFIES WHICH CHECK FAILED;               
074600*    WS-REASON-TEXT AND WS-FIELD-LIST ARE SET BY THE CALLER.              
074700  2600-REJECT-I.                                                          
074800                                                                          
074900      MOVE TRAN-ID          TO REJ-TRAN-ID.                               
075000      MOVE TRAN-ACCT-ID     TO REJ-ACCT-ID.                               
075100      MOVE TRAN-AMOUNT      TO REJ-AMOUNT.                                
075200      MOVE TRAN-AMOUNT-NULL-SW TO REJ-AMOUNT-NULL-SW.                     
075300      MOVE TRAN-CURRENCY    TO REJ-CURRENCY.                              
075400      MOVE TRAN-TIMESTAMP   TO REJ-TIMESTAMP.                             
075500      MOVE WS-CHK-NAME(WS-CHK-IX) TO REJ-CHECK-NAME.                      
075600      MOVE WS-REASON-TEXT   TO REJ-REASON.                                
075700      MOVE WS-FIELD-LIST    TO REJ-FAILED-FIELDS.                         
075800      MOVE WS-RUN-TIMESTAMP TO REJ-RUN-TIMESTAMP.                         
075900                                                                          
076000      WRITE FAILED-RECORDS-REC FROM WS-REJ-REC.                           
076100      IF FS-REJECT IS NOT EQUAL '00' THEN                                 
076200         DISPLAY '*ERROR IN WRITE FAILED-RECORDS = ' FS-REJECT            
076300      END-IF.                                                             
076400      ADD 1 TO WS-SUM-FAILED.                                             
076500                                                                          
076600  2600-REJECT-F. EXIT.                                                    
076700                                                                          
076800*-----------------------------------------------------------------        
076900*    RECORD CLEARED CHECKS 1-3.  HELD IN WS-SURVIVOR-TABLE FOR            
077000*    THE BATCH-WIDE DUPLICATE SCAN (CHECK 4) AND CHECKS 5-6,              
077100*    WHICH CANNOT RUN UNTIL EVERY SURVIVOR IS KNOWN.                      
077200  2800-SAVE-SURVIVOR-I.                                                   
077300                                                                          
077400      ADD 1 TO WS-SURV-CNT.                                               
077500      SET WS-SURV-IX TO WS-SURV-CNT.                                      
077600                                                                          
077700      MOVE TRAN-ID             TO WS-SURV-TRAN-ID(WS-SURV-IX).            
077800      MOVE TRAN-ACCT-ID        TO WS-SURV-ACCT-ID(WS-SURV-IX).            
077900      MOVE TRAN-AMOUNT         TO WS-SURV-AMOUNT(WS-SURV-IX).             
078000      MOVE TRAN-AMOUNT-NULL-SW                                            
078100              TO WS-SURV-AMOUNT-NULL-SW(WS-SURV-IX).                      
078200      MOVE TRAN-CURRENCY       TO WS-SURV-CURRENCY(WS-SURV-IX).           
078300      MOVE TRAN-TIMESTAMP      TO WS-SURV-TIMESTAMP(WS-SURV-IX).          
078400      MOVE 'N'                 TO WS-SURV-DUP-SW(WS-SURV-IX).             
078500                                                                          
078600  2800-SAVE-SURVIVOR-F. EXIT.                                             
078700                                                                          
078800*-----------------------------------------------------------------        
078900*    BUSINESS RULE 4 - NO TWO SURVIVORS MAY SHARE A TRAN-ID.              
079000*    THIS CHECK IS BATCH-WIDE - IT CANNOT RUN UNTIL EVERY                 
079100*    RECORD THAT CLEARED CHECKS 1-3 IS SITTING IN THE SURVIVOR            
079200*    TABLE.  BOTH MEMBERS OF A DUPLICATE PAIR ARE MARKED; A               
079300*    TRAN-ID REPEATED THREE OR MORE TIMES MARKS ALL OF THEM.              
079400  3000-SCAN-DUPLICATES-I.                                                 
079500                                                                          
079600      SET WS-CHK-IX TO 4.                                                 
079700      MOVE WS-SURV-CNT TO WS-CHK-TOTAL(WS-CHK-IX).                        
079800                                                                          
079900      IF WS-SURV-CNT IS GREATER THAN ZERO THEN                            
080000         SET WS-DUP-OUTER-IX TO 1                                         
080100         PERFORM 3010-SCAN-OUTER-I THRU 3010-SCAN-OUTER-F                 
080200                 UNTIL WS-DUP-OUTER-IX IS GREATER THAN WS-SURV-CNT        
080300      END-IF.                                                             
080400                                                                          
080500  3000-SCAN-DUPLICATES-F. EXIT.                                           
080600                                                                          
080700  3010-SCAN-OUTER-I.                                                      
080800                                                                          
080900      COMPUTE WS-DUP-INNER-IX = WS-DUP-OUTER-IX + 1.                      
081000      PERFORM 3020-SCAN-INNER-I THRU 3020-SCAN-INNER-F                    
081100              UNTIL WS-DUP-INNER-IX IS GREATER THAN WS-SURV-CNT.          
081200      SET WS-DUP-OUTER-IX UP BY 1.                                        
081300                                                                          
081400  3010-SCAN-OUTER-F. EXIT.                                                
081500                                                                          
081600  3020-SCAN-INNER-I.                                                      
081700                                                                          
081800      IF WS-SURV-TRAN-ID(WS-DUP-OUTER-IX) IS EQUAL                        
081900         WS-SURV-TRAN-ID(WS-DUP-INNER-IX) THEN                            
082000         MOVE 'Y' TO WS-SURV-DUP-SW(WS-DUP-OUTER-IX)                      
082100         MOVE 'Y' TO WS-SURV-DUP-SW(WS-DUP-INNER-IX)                      
082200      END-IF.                                                             
082300      SET WS-DUP-INNER-IX UP BY 1.                                        
082400                                                                          
082500  3020-SCAN-INNER-F. EXIT.                                                
082600                                                                          
082700*-----------------------------------------------------------------        
082800*    CHECKS 5-6 RUN AGAINST EVERY SURVIVOR NOW THAT THE                   
082900*    DUPLICATE SCAN HAS MARKED WS-SURV-DUP-SW.  A DUPLICATE IS            
083000*    REJECTED HERE, BEFORE CHECK 5, SO IT IS COUNTED ONCE.                
083100  4000-REMAINDER-I.                                                       
083200                                                                          
083300      IF WS-SURV-CNT IS GREATER THAN ZERO THEN                            
083400         SET WS-PROC-IX TO 1                                              
083500         PERFORM 4010-REMAINDER-ENTRY-I                                   
083600                 THRU 4010-REMAINDER-ENTRY-F                              
083700                 UNTIL WS-PROC-IX IS GREATER THAN WS-SURV-CNT             
083800      END-IF.                                                             
083900                                                                          
084000  4000-REMAINDER-F. EXIT.                                                 
084100                                                                          
084200  4010-REMAINDER-ENTRY-I.                                                 
084300                                                                          
084400      SET WS-SURV-IX TO WS-PROC-IX.                                       
084500      MOVE WS-SURV-TRAN-ID(WS-SURV-IX)        TO TRAN-ID.                 
084600      MOVE WS-SURV-ACCT-ID(WS-SURV-IX)        TO TRAN-ACCT-ID.            
084700      MOVE WS-SURV-AMOUNT(WS-SURV-IX)         TO TRAN-AMOUNT.             
084800      MOVE WS-SURV-AMOUNT-NULL-SW(WS-SURV-IX)                             
084900              TO TRAN-AMOUNT-NULL-SW.                                     
085000      MOVE WS-SURV-CURRENCY(WS-SURV-IX)       TO TRAN-CURRENCY.           
085100      MOVE WS-SURV-TIMESTAMP(WS-SURV-IX)      TO TRAN-TIMESTAMP.          
085200                                                                          
085300      SET WS-CHK-IX TO 4.                                                 
085400      IF WS-SURV-IS-DUP(WS-SURV-IX) THEN                                  
085500         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
085600         ADD 1 TO WS-CNT-DUPLICATE                                        
085700         MOVE 'Duplicate transaction ID'                                  
085800             TO WS-REASON-TEXT                                            
085900         MOVE 'transaction_id' TO WS-FIELD-LIST                           
086000         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
086100      ELSE                                                                
086200         ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                                
086300         SET WS-CHK-IX TO 5                                               
086400         ADD 1 TO WS-CHK-TOTAL(WS-CHK-IX)                                 
086500         PERFORM 4100-CHECK-TIMESTAMP-I                                   
086600                 THRU 4100-CHECK-TIMESTAMP-F                              
086700      END-IF.                                                             
086800                                                                          
086900      SET WS-PROC-IX UP BY 1.                                             
087000                                                                          
087100  4010-REMAINDER-ENTRY-F. EXIT.                                           
087200                                                                          
087300*-----------------------------------------------------------------        
087400*    BUSINESS RULE 5 - TIMESTAMP MUST BE A VALID CALENDAR DATE/           
087500*    TIME IN TRAN-TIMESTAMP-BRK FORMAT AND MAY NOT FALL MORE              
087600*    THAN MAX-FUTURE-DAYS (1) PAST THE RUN DATE.  (CHANGE                 
087700*    WRK-3301, TR 09/02/91 - REWRITTEN TO WALK THE CALENDAR,              
087800*    NOT JUST TEST FOR NUMERIC DIGITS.)                                   
087900  4100-CHECK-TIMESTAMP-I.                                                 
088000                                                                          
088100      SET WS-TS-IS-VALID TO TRUE.                                         
088200      IF TRAN-TIMESTAMP IS EQUAL SPACES THEN                              
088300         SET WS-TS-IS-INVALID TO TRUE                                     
088400      ELSE                                                                
088500         PERFORM 4110-VALIDATE-CALENDAR-I                                 
088600                 THRU 4110-VALIDATE-CALENDAR-F                            
088700      END-IF.                                                             
088800                                                                          
088900      IF WS-TS-IS-INVALID THEN                                            
089000         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
089100         IF TRAN-TIMESTAMP IS EQUAL SPACES THEN                           
089200            ADD 1 TO WS-CNT-TS-NULL                                       
089300            MOVE 'Null timestamp' TO WS-REASON-TEXT                       
089400         ELSE                                                             
089500            ADD 1 TO WS-CNT-TS-INVALID                                    
089600            MOVE 'Invalid timestamp format'                               
089700                TO WS-REASON-TEXT                                         
089800         END-IF                                                           
089900         MOVE 'timestamp' TO WS-FIELD-LIST                                
090000         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
090100      ELSE                                                                
090200         IF TRAN-TIMESTAMP IS GREATER                                     
090300            THAN WS-FUTURE-LIMIT-TIMESTAMP THEN                           
090400            ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                             
090500            ADD 1 TO WS-CNT-TS-FUTURE                                     
090600            MOVE 'Timestamp too far in future (max 1 days)'               
090700                TO WS-REASON-TEXT                                         
090800            MOVE 'timestamp' TO WS-FIELD-LIST                             
090900            PERFORM 2600-REJECT-I THRU 2600-REJECT-F                      
091000         ELSE                                                             
091100            ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                             
091200            SET WS-CHK-IX TO 6                                            
091300            ADD 1 TO WS-CHK-TOTAL(WS-CHK-IX)                              
091400            PERFORM 4200-CHECK-ACCOUNT-I THRU 4200-CHECK-ACCOUNT-F        
091500         END-IF                                                           
091600      END-IF.                                                             
091700                                                                          
091800  4100-CHECK-TIMESTAMP-F. EXIT.                                           
091900                                                                          
092000  4110-VALIDATE-CALENDAR-I.                                               
092100                                                                          
092200      IF TRAN-TS-YEAR   IS NUMERIC AND                                    
092300         TRAN-TS-MONTH  IS NUMERIC AND                                    
092400         TRAN-TS-DAY    IS NUMERIC AND                                    
092500         TRAN-TS-HOUR   IS NUMERIC AND                                    
092600         TRAN-TS-MINUTE IS NUMERIC AND                                    
092700         TRAN-TS-SECOND IS NUMERIC THEN                                   
092800         IF TRAN-TS-MONTH IS LESS THAN 1 OR                               
092900            TRAN-TS-MONTH IS GREATER THAN 12 THEN                         
093000            SET WS-TS-IS-INVALID TO TRUE                                  
093100         ELSE                                                             
093200            MOVE TRAN-TS-YEAR TO WS-LY-YEAR                               
093300            PERFORM 1071-LEAP-YEAR-TEST-I                                 
093400                    THRU 1071-LEAP-YEAR-TEST-F                            
093500            MOVE WS-MONTH-DAYS(TRAN-TS-MONTH) TO WS-DAYS-IN-MONTH         
093600            IF TRAN-TS-MONTH IS EQUAL 2 AND WS-IS-LEAP-YEAR THEN          
093700               MOVE 29 TO WS-DAYS-IN-MONTH                                
093800            END-IF                                                        
093900            IF TRAN-TS-DAY IS LESS THAN 1 OR                              
094000               TRAN-TS-DAY IS GREATER THAN WS-DAYS-IN-MONTH OR            
094100               TRAN-TS-HOUR IS GREATER THAN 23 OR                         
094200               TRAN-TS-MINUTE IS GREATER THAN 59 OR                       
094300               TRAN-TS-SECOND IS GREATER THAN 59 THEN                     
094400               SET WS-TS-IS-INVALID TO TRUE                               
094500            END-IF                                                        
094600         END-IF                                                           
094700      ELSE                                                                
094800         SET WS-TS-IS-INVALID TO TRUE                                     
094900      END-IF.                                                             
095000                                                                          
095100  4110-VALIDATE-CALENDAR-F. EXIT.                                         
095200                                                                          
095300*-----------------------------------------------------------------        
095400*    BUSINESS RULE 6 - ACCOUNT ID MAY NOT BE BLANK.  (CHANGE              
095500*    WRK-6140, GB 11/07/03 - TRAILING BLANKS NOW TRIMMED BEFORE           
095600*    THE TEST; A VALUE OF ALL SPACES AFTER THE ACCOUNT NUMBER             
095700*    WAS PASSING THE OLD TEST BECAUSE OF A STRAY LOW-VALUE.)              
095800  4200-CHECK-ACCOUNT-I.                                                   
095900                                                                          
096000      IF TRAN-ACCT-ID IS EQUAL SPACES THEN                                
096100         ADD 1 TO WS-CHK-FAILED(WS-CHK-IX)                                
096200         ADD 1 TO WS-CNT-ACCOUNT                                          
096300         MOVE 'Invalid account ID format' TO WS-REASON-TEXT               
096400         MOVE 'account_id' TO WS-FIELD-LIST                               
096500         PERFORM 2600-REJECT-I THRU 2600-REJECT-F                         
096600      ELSE                                                                
096700         ADD 1 TO WS-CHK-PASSED(WS-CHK-IX)                                
096800         PERFORM 4300-WRITE-CLEAN-I THRU 4300-WRITE-CLEAN-F               
096900      END-IF.                                                             
097000                                                                          
097100  4200-CHECK-ACCOUNT-F. EXIT.                                             
097200                                                                          
097300*-----------------------------------------------------------------        
097400*    RECORD CLEARED ALL SIX CHECKS.  WRITTEN TO CLEAN-DATA IN             
097500*    THE SAME 54-BYTE LAYOUT IT CAME IN ON.  WS-SUM-AMOUNT IS             
097600*    THE RUNNING TOTAL FORMATTED FOR THE REPORT HEADER BY                 
097700*    PGMDQFMT (CHANGE WRK-5120, LMS 10/14/97).                            
097800  4300-WRITE-CLEAN-I.                                                     
097900                                                                          
098000      WRITE CLEAN-DATA-REC FROM WS-TRAN-REC.                              
098100      IF FS-CLEAN IS NOT EQUAL '00' THEN                                  
098200         DISPLAY '*ERROR IN WRITE CLEAN-DATA = ' FS-CLEAN                 
098300      END-IF.                                                             
098400                                                                          
098500      ADD 1 TO WS-SUM-PASSED.                                             
098600      ADD TRAN-AMOUNT TO WS-SUM-AMOUNT.                                   
098700                                                                          
098800  4300-WRITE-CLEAN-F. EXIT.                                               
098900                                                                          
099000*-----------------------------------------------------------------        
099100*    END-OF-RUN SUMMARY.  (CHANGE WRK-5560, DCW 05/09/00 -                
099200*    CRITICAL/WARNING THRESHOLDS MADE EXPLICIT CONSTANTS HERE             
099300*    PER DATA GOVERNANCE REVIEW - PRIOR CODE HAD .95/.90 BURIED           
099400*    IN AN IF STATEMENT WITH NO CROSS REFERENCE.)                         
099500  8000-COMPUTE-SUMMARY-I.                                                 
099600                                                                          
099700      MOVE WS-SUM-READ TO WS-CHK-TOTAL(1).                                
099800      SET WS-CHK-IX TO 1.                                                 
099900      PERFORM 8050-SUM-CHECK-RATE-I THRU 8050-SUM-CHECK-RATE-F            
100000              UNTIL WS-CHK-IX IS GREATER THAN 6.                          
100100                                                                          
100200      IF WS-SUM-READ IS GREATER THAN ZERO THEN                            
100300         DIVIDE WS-SUM-PASSED BY WS-SUM-READ                              
100400                GIVING WS-SUM-RATE ROUNDED                                
100500      ELSE                                                                
100600         MOVE ZERO TO WS-SUM-RATE                                         
100700      END-IF.                                                             
100800                                                                          
100900      PERFORM 8100-COMPUTE-SCORE-I THRU 8100-COMPUTE-SCORE-F.             
101000                                                                          
101100*    STATUS IS SET FROM THE ACTUAL PASS RATE, NOT THE WEIGHTED            
101200*    SCORE (WRK-6501, GB 02/14/06) - THE WEIGHTED SCORE CAN SIT           
101300*    WELL ABOVE THE PASS RATE WHEN ONE CHECK CARRIES A SMALL              
101400*    WEIGHT, MASKING A RUN THAT SHOULD HAVE COME BACK CRITICAL.           
101500      IF WS-SUM-RATE IS NOT LESS THAN .9500 THEN                          
101600         MOVE 'EXCELLENT' TO WS-SUM-STATUS                                
101700      ELSE                                                                
101800         IF WS-SUM-RATE IS NOT LESS THAN .9000 THEN                       
101900            MOVE 'WARNING  ' TO WS-SUM-STATUS                             
102000         ELSE                                                             
102100            MOVE 'CRITICAL ' TO WS-SUM-STATUS                             
102200         END-IF                                                           
102300      END-IF.                                                             
102400                                                                          
102500      MOVE WS-RUN-TIMESTAMP TO WS-SUM-TIMESTAMP.                          
102600                                                                          
102700  8000-COMPUTE-SUMMARY-F. EXIT.                                           
102800                                                                          
102900  8050-SUM-CHECK-RATE-I.                                                  
103000                                                                          
103100      IF WS-CHK-TOTAL(WS-CHK-IX) IS GREATER THAN ZERO THEN                
103200         DIVIDE WS-CHK-PASSED(WS-CHK-IX)                                  
103300                BY WS-CHK-TOTAL(WS-CHK-IX)                                
103400                GIVING WS-CHK-RATE(WS-CHK-IX) ROUNDED                     
103500      ELSE                                                                
103600         MOVE ZERO TO WS-CHK-RATE(WS-CHK-IX)                              
103700      END-IF.                                                             
103800      SET WS-CHK-IX UP BY 1.                                              
103900                                                                          
104000  8050-SUM-CHECK-RATE-F. EXIT.                                            
104100                                                                          
104200*-----------------------------------------------------------------        
104300*    WEIGHTED QUALITY SCORE (CHANGE WRK-4803, PK 08/02/96).               
104400*    EACH CHECK CONTRIBUTES ITS PASS RATE TIMES ITS WEIGHT;               
104500*    THE SIX WEIGHTS SUM TO 1.00 SO A RUN WHERE NOTHING PASSED            
104600*    SCORES ZERO WITHOUT ANY SPECIAL-CASE TEST.                           
104700  8100-COMPUTE-SCORE-I.                                                   
104800                                                                          
104900      MOVE ZERO TO WS-SCORE-ACCUM.                                        
105000      SET WS-CHK-IX TO 1.                                                 
105100      PERFORM 8110-SUM-SCORE-TERM-I THRU 8110-SUM-SCORE-TERM-F            
105200              UNTIL WS-CHK-IX IS GREATER THAN 6.                          
105300                                                                          
105400      MULTIPLY WS-SCORE-ACCUM BY 100 GIVING WS-SUM-SCORE ROUNDED.         
105500                                                                          
105600  8100-COMPUTE-SCORE-F. EXIT.                                             
105700                                                                          
105800  8110-SUM-SCORE-TERM-I.                                                  
105900                                                                          
106000      MULTIPLY WS-CHK-WEIGHT(WS-CHK-IX) BY WS-CHK-RATE(WS-CHK-IX)         
106100              GIVING WS-SCORE-TERM ROUNDED.                               
106200      ADD WS-SCORE-TERM TO WS-SCORE-ACCUM.                                
106300      SET WS-CHK-IX UP BY 1.                                              
106400                                                                          
106500  8110-SUM-SCORE-TERM-F. EXIT.                                            
106600                                                                          
106700*-----------------------------------------------------------------        
106800*    SUMMARY-REPORT PRINTING.  PAGE FOOTER ADDED WRK-6355,                
106900*    GB 09/22/05 - NO BUSINESS LOGIC CHANGE, AUDIT WANTED A               
107000*    PAGE NUMBER ON EVERY SHEET.                                          
107100  9000-PRINT-REPORT-I.                                                    
107200                                                                          
107300      MOVE WS-SUM-AMOUNT  TO WS-FMT-AMOUNT.                               
107400      MOVE 'USD'          TO WS-FMT-CURRENCY.                             
107500      CALL WS-PGMFMT USING WS-FMT-COMM-AREA.                              
107600                                                                          
107700      PERFORM 9100-PRINT-HEADER-I   THRU 9100-PRINT-HEADER-F.             
107800      PERFORM 9200-PRINT-DETAIL-I   THRU 9200-PRINT-DETAIL-F.             
107900      PERFORM 9300-PRINT-FAILED-I   THRU 9300-PRINT-FAILED-F.             
108000      PERFORM 9400-PRINT-RECOMMEND-I THRU 9400-PRINT-RECOMMEND-F.         
108100                                                                          
108200      WRITE SUMMARY-REPORT-REC FROM IMP-PAGE-FOOTER AFTER 1.              
108300                                                                          
108400  9000-PRINT-REPORT-F. EXIT.                                              
108500                                                                          
108600  9100-PRINT-HEADER-I.                                                    
108700                                                                          
108800      ADD 1 TO WS-PAGE-COUNT.                                             
108900      MOVE WS-PAGE-COUNT TO IMP-PAGE-NO.                                  
109000                                                                          
109100      WRITE SUMMARY-REPORT-REC FROM IMP-TITLE AFTER PAGE.                 
109200      MOVE WS-RUN-TIMESTAMP TO IMP-RUN-TS.                                
109300      WRITE SUMMARY-REPORT-REC FROM IMP-RUN-INFO AFTER 1.                 
109400      WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE AFTER 1.                
109500                                                                          
109600      MOVE WS-SUM-READ   TO IMP-TOT-READ.                                 
109700      MOVE WS-SUM-PASSED TO IMP-TOT-PASSED.                               
109800      MOVE WS-SUM-FAILED TO IMP-TOT-FAILED.                               
109900      MULTIPLY WS-SUM-RATE BY 100                                         
110000              GIVING IMP-TOT-RATE ROUNDED.                                
110100      WRITE SUMMARY-REPORT-REC FROM IMP-TOTALS AFTER 1.                   
110200                                                                          
110300      MOVE WS-SUM-SCORE  TO IMP-SCORE.                                    
110400      MOVE WS-SUM-STATUS TO IMP-STATUS.                                   
110500      MOVE WS-FMT-TEXT   TO IMP-CLEAN-AMT.                                
110600      WRITE SUMMARY-REPORT-REC FROM IMP-SCORE-LINE AFTER 1.               
110700      WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE AFTER 1.                
110800                                                                          
110900  9100-PRINT-HEADER-F. EXIT.                                              
111000                                                                          
111100  9200-PRINT-DETAIL-I.                                                    
111200                                                                          
111300      WRITE SUMMARY-REPORT-REC FROM IMP-DETAIL-HEADER AFTER 1.            
111400      SET WS-CHK-IX TO 1.                                                 
111500      PERFORM 9210-PRINT-DETAIL-LINE-I                                    
111600              THRU 9210-PRINT-DETAIL-LINE-F                               
111700              UNTIL WS-CHK-IX IS GREATER THAN 6.                          
111800      WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE AFTER 1.                
111900                                                                          
112000  9200-PRINT-DETAIL-F. EXIT.                                              
112100                                                                          
112200  9210-PRINT-DETAIL-LINE-I.                                               
112300                                                                          
112400      MOVE WS-CHK-NAME(WS-CHK-IX)   TO IMP-DET-NAME.                      
112500      MOVE WS-CHK-WEIGHT(WS-CHK-IX) TO IMP-DET-WEIGHT.                    
112600      MOVE WS-CHK-TOTAL(WS-CHK-IX)  TO IMP-DET-TOTAL.                     
112700      MOVE WS-CHK-PASSED(WS-CHK-IX) TO IMP-DET-PASSED.                    
112800      MOVE WS-CHK-FAILED(WS-CHK-IX) TO IMP-DET-FAILED.                    
112900      MOVE WS-CHK-RATE(WS-CHK-IX)   TO IMP-DET-RATE.                      
113000*    WRK-6501, GB 02/14/06 - PER-CHECK STATUS, SAME                       
113100*    .95/.90 BREAKPOINTS AS THE PER-CHECK INDICATOR RULE.                 
113200      IF WS-CHK-RATE(WS-CHK-IX) IS NOT LESS THAN .9500 THEN               
113300         MOVE 'PASS   ' TO IMP-DET-STATUS                                 
113400      ELSE                                                                
113500         IF WS-CHK-RATE(WS-CHK-IX) IS NOT LESS THAN .9000 THEN            
113600            MOVE 'WARNING' TO IMP-DET-STATUS                              
113700         ELSE                                                             
113800            MOVE 'FAIL   ' TO IMP-DET-STATUS                              
113900         END-IF                                                           
114000      END-IF.                                                             
114100      WRITE SUMMARY-REPORT-REC FROM IMP-DETAIL-LINE AFTER 1.              
114200      SET WS-CHK-IX UP BY 1.                                              
114300                                                                          
114400  9210-PRINT-DETAIL-LINE-F. EXIT.                                         
114500                                                                          
114600*-----------------------------------------------------------------        
114700*    FAILED-RECORDS BREAKDOWN.  ONE LINE PER (CHECK, REASON)              
114800*    COUNTER THAT IS NON-ZERO.  LAID OUT BY HAND, NOT IN A                
114900*    LOOP, SINCE THE EIGHT COUNTERS ARE FLAT 77-LEVEL ITEMS               
115000*    RATHER THAN A TABLE (SEE CP-CHKTDQ).                                 
115100  9300-PRINT-FAILED-I.                                                    
115200                                                                          
115300      WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-TITLE AFTER 1.             
115400      WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-HEADER AFTER 1.            
115500                                                                          
115600      IF WS-CNT-MANDATORY IS GREATER THAN ZERO THEN                       
115700         MOVE WS-CHK-NAME(1)              TO IMP-FAIL-CHECK               
115800         MOVE 'Missing mandatory field(s)' TO IMP-FAIL-REASON             
115900         MOVE WS-CNT-MANDATORY             TO IMP-FAIL-COUNT              
116000         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
116100      END-IF.                                                             
116200      IF WS-CNT-AMOUNT IS GREATER THAN ZERO THEN                          
116300         MOVE WS-CHK-NAME(2)              TO IMP-FAIL-CHECK               
116400         MOVE 'Amount outside allowed range' TO IMP-FAIL-REASON           
116500         MOVE WS-CNT-AMOUNT                TO IMP-FAIL-COUNT              
116600         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
116700      END-IF.                                                             
116800      IF WS-CNT-CURRENCY IS GREATER THAN ZERO THEN                        
116900         MOVE WS-CHK-NAME(3)              TO IMP-FAIL-CHECK               
117000         MOVE 'Currency not approved'      TO IMP-FAIL-REASON             
117100         MOVE WS-CNT-CURRENCY              TO IMP-FAIL-COUNT              
117200         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
117300      END-IF.                                                             
117400      IF WS-CNT-DUPLICATE IS GREATER THAN ZERO THEN                       
117500         MOVE WS-CHK-NAME(4)              TO IMP-FAIL-CHECK               
117600         MOVE 'Duplicate TRAN-ID'          TO IMP-FAIL-REASON             
117700         MOVE WS-CNT-DUPLICATE             TO IMP-FAIL-COUNT              
117800         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
117900      END-IF.                                                             
118000      IF WS-CNT-TS-NULL IS GREATER THAN ZERO THEN                         
118100         MOVE WS-CHK-NAME(5)              TO IMP-FAIL-CHECK               
118200         MOVE 'Timestamp missing'          TO IMP-FAIL-REASON             
118300         MOVE WS-CNT-TS-NULL               TO IMP-FAIL-COUNT              
118400         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
118500      END-IF.                                                             
118600      IF WS-CNT-TS-INVALID IS GREATER THAN ZERO THEN                      
118700         MOVE WS-CHK-NAME(5)              TO IMP-FAIL-CHECK               
118800         MOVE 'Timestamp not valid calendar date'                         
118900             TO IMP-FAIL-REASON                                           
119000         MOVE WS-CNT-TS-INVALID            TO IMP-FAIL-COUNT              
119100         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
119200      END-IF.                                                             
119300      IF WS-CNT-TS-FUTURE IS GREATER THAN ZERO THEN                       
119400         MOVE WS-CHK-NAME(5)              TO IMP-FAIL-CHECK               
119500         MOVE 'Timestamp too far in future' TO IMP-FAIL-REASON            
119600         MOVE WS-CNT-TS-FUTURE             TO IMP-FAIL-COUNT              
119700         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
119800      END-IF.                                                             
119900      IF WS-CNT-ACCOUNT IS GREATER THAN ZERO THEN                         
120000         MOVE WS-CHK-NAME(6)              TO IMP-FAIL-CHECK               
120100         MOVE 'Account ID blank'           TO IMP-FAIL-REASON             
120200         MOVE WS-CNT-ACCOUNT               TO IMP-FAIL-COUNT              
120300         WRITE SUMMARY-REPORT-REC FROM IMP-FAILED-LINE AFTER 1            
120400      END-IF.                                                             
120500                                                                          
120600*    WRK-6502, GB 02/14/06 - NO COUNTER FIRED; SAY SO RATHER              
120700*    THAN LEAVING A BLANK BREAKDOWN UNDER THE COLUMN HEADER.              
120800      IF WS-SUM-FAILED IS EQUAL ZERO THEN                                 
120900         WRITE SUMMARY-REPORT-REC FROM IMP-NO-FAILED-LINE AFTER 1         
121000      END-IF.                                                             
121100      WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE AFTER 1.                
121200                                                                          
121300  9300-PRINT-FAILED-F. EXIT.                                              
121400                                                                          
121500*-----------------------------------------------------------------        
121600*    RECOMMENDATIONS - ONE LINE FOR EVERY CHECK SCORING BELOW             
121700*    THE WARNING THRESHOLD (WRK-3588, TR 01/20/93 - ADDED PER             
121800*    AUDIT REQUEST, SO A REVIEWER DOES NOT HAVE TO COMPUTE                
121900*    WHICH CHECKS NEED ATTENTION FROM THE DETAIL TABLE BY HAND).          
122000  9400-PRINT-RECOMMEND-I.                                                 
122100                                                                          
122200      WRITE SUMMARY-REPORT-REC FROM IMP-RECOMMEND-TITLE AFTER 1.          
122300      SET WS-CHK-IX TO 1.                                                 
122400      PERFORM 9410-PRINT-RECOMMEND-LINE-I                                 
122500              THRU 9410-PRINT-RECOMMEND-LINE-F                            
122600              UNTIL WS-CHK-IX IS GREATER THAN 6.                          
122700                                                                          
122800  9400-PRINT-RECOMMEND-F. EXIT.                                           
122900                                                                          
123000  9410-PRINT-RECOMMEND-LINE-I.                                            
123100                                                                          
123200      IF WS-CHK-RATE(WS-CHK-IX) IS LESS THAN .9000 THEN                   
123300         PERFORM 9420-SET-RECOMMEND-TEXT-I                                
123400                 THRU 9420-SET-RECOMMEND-TEXT-F                           
123500         MOVE WS-CHK-NAME(WS-CHK-IX) TO IMP-REC-NAME                      
123600         MULTIPLY WS-CHK-RATE(WS-CHK-IX) BY 100                           
123700                 GIVING IMP-REC-RATE ROUNDED                              
123800         WRITE SUMMARY-REPORT-REC FROM IMP-RECOMMEND-LINE AFTER 1         
123900      END-IF.                                                             
124000      SET WS-CHK-IX UP BY 1.                                              
124100                                                                          
124200  9410-PRINT-RECOMMEND-LINE-F. EXIT.                                      
124300                                                                          
124400*-----------------------------------------------------------------        
124500*    RECOMMENDATION TEXT (WRK-6501, GB 02/14/06) - SAME THREE             
124600*    BREAKPOINTS AS THE STATUS RULE.  ONLY THE BELOW-.9000 LEG            
124700*    IS EVER REACHED TODAY SINCE 9410 ALREADY SCREENS ON THAT,            
124800*    BUT THE FULL RULE IS KEPT HERE SO IT STAYS CORRECT IF THE            
124900*    CALLER'S SCREEN EVER CHANGES.                                        
125000  9420-SET-RECOMMEND-TEXT-I.                                              
125100                                                                          
125200      IF WS-CHK-RATE(WS-CHK-IX) IS NOT LESS THAN .9500 THEN               
125300         MOVE 'Maintain current data quality standards.'                  
125400              TO IMP-REC-TEXT                                             
125500      ELSE                                                                
125600         IF WS-CHK-RATE(WS-CHK-IX) IS NOT LESS THAN .9000 THEN            
125700            STRING 'Monitor closely and investigate root '                
125800                   DELIMITED BY SIZE                                      
125900                   'causes of failures.'                                  
126000                   DELIMITED BY SIZE                                      
126100                INTO IMP-REC-TEXT                                         
126200         ELSE                                                             
126300            STRING 'Immediate investigation required. Review '            
126400                   DELIMITED BY SIZE                                      
126500                   'data sources and validation rules.'                   
126600                   DELIMITED BY SIZE                                      
126700                INTO IMP-REC-TEXT                                         
126800         END-IF                                                           
126900      END-IF.                                                             
127000                                                                          
127100  9420-SET-RECOMMEND-TEXT-F. EXIT.                                        
127200*-----------------------------------------------------------------        
127300  9999-FINAL-I.                                                           
127400                                                                          
127500      CLOSE TRANSACTIONS.                                                 
127600      IF FS-TRANIN IS NOT EQUAL '00' THEN                                 
127700         DISPLAY '*ERROR IN CLOSE TRANSACTIONS = ' FS-TRANIN              
127800      END-IF.                                                             
127900      CLOSE CLEAN-DATA.                                                   
128000      IF FS-CLEAN IS NOT EQUAL '00' THEN                                  
128100         DISPLAY '*ERROR IN CLOSE CLEAN-DATA = ' FS-CLEAN                 
128200      END-IF.                                                             
128300      CLOSE FAILED-RECORDS.                                               
128400      IF FS-REJECT IS NOT EQUAL '00' THEN                                 
128500         DISPLAY '*ERROR IN CLOSE FAILED-RECORDS = ' FS-REJECT            
128600      END-IF.                                                             
128700      CLOSE SUMMARY-REPORT.                                               
128800      IF FS-SUMRPT IS NOT EQUAL '00' THEN                                 
128900         DISPLAY '*ERROR IN CLOSE SUMMARY-REPORT = ' FS-SUMRPT            
129000      END-IF.                                                             
129100                                                                          
129200  9999-FINAL-F. EXIT.                                                     
