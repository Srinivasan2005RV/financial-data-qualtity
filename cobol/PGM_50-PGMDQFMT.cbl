000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.    PGMDQFMT.                                                
000300  AUTHOR.        L. SCHMIDT.                                              
000400  INSTALLATION.  MIDLAND TRUST DATA CENTER.                               
000500  DATE-WRITTEN.  10/14/97.                                                
000600  DATE-COMPILED.                                                          
000700  SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
000800                                                                          
000900*****************************************************************         
001000*    PGMDQFMT - CURRENCY AMOUNT DISPLAY FORMATTER                         
001100*    ================================================                     
001200*    CALLED SUBROUTINE.  TAKES AN AMOUNT AND A 3-CHAR                     
001300*    CURRENCY CODE AND RETURNS A PRINTABLE STRING -                       
001400*    CURRENCY SYMBOL FOLLOWED BY THE AMOUNT WITH COMMA                    
001500*    THOUSANDS SEPARATORS AND TWO DECIMAL PLACES, E.G.                    
001600*    '$1,234.50'.  WRITTEN SO PGMDQVAL DOES NOT HAVE TO                   
001700*    CARRY CURRENCY-SYMBOL LOGIC IN ITS OWN PROCEDURE                     
001800*    DIVISION (WRK-5120).                                                 
001900*****************************************************************         
002000                                                                          
002100*****************************************************************         
002200*    CHANGE LOG                                                           
002300*    ----------                                                           
002400*    10/14/97  LMS   INITIAL VERSION - USD, EUR, GBP, JPY, CAD.           
002500*    03/11/98  LMS   WRK-5120B - PGMDQVAL NOW PASSES THE COMM-            
002600*                    AREA BY REFERENCE INSTEAD OF A FLAT STRING.          
002700*    12/03/98  LMS   Y2K REVIEW - NO DATE FIELDS IN THIS PGM,             
002800*                    NO CHANGE REQUIRED.  LOGGED PER STANDARD.            
002900*    06/22/99  PK    WRK-5240 - AUD AND CHF ADDED TO THE                  
003000*                    APPROVED-SYMBOL TABLE PER TREASURY REQUEST.          
003100*    05/09/00  DCW   WRK-5561 - UNKNOWN CURRENCY CODE NOW ECHOES          
003200*                    THE CODE ITSELF AS THE PREFIX, RATHER THAN           
003300*                    A HARD '?' THAT TRIPPED UP THE AUDITORS.             
003400*    11/07/03  GB    WRK-6141 - NEGATIVE AMOUNTS NOW CARRY A              
003500*                    LEADING '-' AHEAD OF THE SYMBOL INSTEAD OF           
003600*                    AFTER IT.                                            
003700*****************************************************************         
003800                                                                          
003900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
004000  ENVIRONMENT DIVISION.                                                   
004100  CONFIGURATION SECTION.                                                  
004200                                                                          
004300  SOURCE-COMPUTER. IBM-370.                                               
004400  OBJECT-COMPUTER. IBM-370.                                               
004500                                                                          
004600  SPECIAL-NAMES.                                                          
004700      CLASS WS-DIGITS-CLASS IS '0' THRU '9'.                              
004800                                                                          
004900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
005000  DATA DIVISION.                                                          
005100  WORKING-STORAGE SECTION.                                                
005200*=================================================================        
005300                                                                          
005400*    WORK AREA FOR THE COMMA-INSERTION LOOP.  WS-WRK-EDIT IS              
005500*    THE NUMERIC-EDITED FORM; WS-WRK-CHARS REDEFINES IT SO                
005600*    THE COMMA-SHIFT ROUTINE CAN WALK IT BYTE BY BYTE.                    
005700  01  WS-WRK-AMOUNT.                                                      
005800      03  WS-WRK-EDIT          PIC Z(8)9.99.                              
005900  01  WS-WRK-CHARS REDEFINES WS-WRK-AMOUNT.                               
006000      03  WS-WRK-BYTE          PIC X OCCURS 12 TIMES                      
006100              INDEXED BY WS-WRK-IX.                                       
006200                                                                          
006300  77  WS-ABS-AMOUNT            PIC S9(9)V99 COMP-3.                       
006400  77  WS-NEG-SW                PIC X        VALUE 'N'.                    
006500      88  WS-AMOUNT-NEGATIVE                VALUE 'Y'.                    
006600      88  WS-AMOUNT-POSITIVE                VALUE 'N'.                    
006700  77  WS-SYMBOL                PIC X(04)    VALUE SPACES.                 
006800  77  WS-OUT-PTR               PIC 9(02)    COMP VALUE 1.                 
006900  77  WS-SCAN-IX               PIC 9(02)    COMP VALUE 1.                 
007000  77  WS-DIGITS-SEEN           PIC 9(02)    COMP VALUE 0.                 
007100  77  WS-WRK-POS               PIC 9(02)    COMP VALUE 1.                 
007200  77  WS-DIGIT-COUNT           PIC 9(02)    COMP VALUE 0.                 
007300                                                                          
007400*    STATIC TABLE OF APPROVED-CURRENCY SYMBOLS (WRK-5240).                
007500*    NON-ASCII GLYPHS (EUR SIGN, POUND SIGN, YEN SIGN) ARE                
007600*    NOT AVAILABLE IN THIS SHOP'S EBCDIC CODE PAGE, SO THE                
007700*    3-LETTER CODE IS USED AS THE PREFIX INSTEAD, PADDED TO               
007800*    FOUR BYTES WITH A TRAILING SPACE.                                    
007900  01  WS-TBL-SYMBOL-LIT.                                                  
008000      03  FILLER  PIC X(07) VALUE 'USD$   '.                              
008100      03  FILLER  PIC X(07) VALUE 'EUREUR '.                              
008200      03  FILLER  PIC X(07) VALUE 'GBPGBP '.                              
008300      03  FILLER  PIC X(07) VALUE 'JPYJPY '.                              
008400      03  FILLER  PIC X(07) VALUE 'CADC$  '.                              
008500      03  FILLER  PIC X(07) VALUE 'AUDA$  '.                              
008600      03  FILLER  PIC X(07) VALUE 'CHFCHF '.                              
008700  01  WS-TBL-SYMBOL REDEFINES WS-TBL-SYMBOL-LIT.                          
008800      03  WS-SYM-ENTRY OCCURS 7 TIMES INDEXED BY WS-SYM-IX.               
008900          05  WS-SYM-CODE      PIC X(03).                                 
009000          05  WS-SYM-TEXT      PIC X(04).                                 
009100  77  WS-SYM-FOUND-SW          PIC X        VALUE 'N'.                    
009200      88  WS-SYM-FOUND                      VALUE 'Y'.                    
009300      88  WS-SYM-NOT-FOUND                   VALUE 'N'.                   
009400                                                                          
009500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
009600  LINKAGE SECTION.                                                        
009700                                                                          
009800*    COMM-AREA LAYOUT MUST MATCH WS-FMT-COMM-AREA IN PGMDQVAL             
009900*    EXACTLY - SEE COPY NOTE IN THAT PROGRAM'S WORKING-STORAGE.           
010000  01  LK-COMM-AREA.                                                       
010100      03  LK-FMT-AMOUNT        PIC S9(9)V99                               
010200                  SIGN IS LEADING SEPARATE CHARACTER.                     
010300      03  LK-FMT-CURRENCY      PIC X(03).                                 
010400      03  LK-FMT-TEXT          PIC X(20).                                 
010500      03  FILLER               PIC X(05).                                 
010600                                                                          
010700*    FLAT BYTE VIEW OF THE COMM-AREA FOR A SYSOUT DUMP IF THE             
010800*    CALLER EVER PASSES A COMM-AREA THAT DOES NOT LOOK RIGHT.             
010900  01  LK-COMM-RAW REDEFINES LK-COMM-AREA.                                 
011000      03  FILLER               PIC X(40).                                 
011100                                                                          
011200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
011300  PROCEDURE DIVISION USING LK-COMM-AREA.                                  
011400                                                                          
011500  MAIN-PROGRAM-I.                                                         
011600                                                                          
011700      PERFORM 1000-LOOKUP-SYMBOL-I   THRU 1000-LOOKUP-SYMBOL-F.           
011800      PERFORM 2000-EDIT-AMOUNT-I     THRU 2000-EDIT-AMOUNT-F.             
011900      PERFORM 3000-BUILD-TEXT-I      THRU 3000-BUILD-TEXT-F.              
012000                                                                          
012100  MAIN-PROGRAM-F.                                                         
012200      GOBACK.                                                             
012300                                                                          
012400*    LOCATES THE DISPLAY SYMBOL FOR THE CALLER'S CURRENCY CODE.           
012500*    CODE NOT IN THE TABLE (WRK-5561) FALLS THROUGH WITH THE              
012600*    CODE ITSELF CARRIED AS THE SYMBOL.                                   
012700  1000-LOOKUP-SYMBOL-I.                                                   
012800                                                                          
012900      SET WS-SYM-IX TO 1.                                                 
013000      SET WS-SYM-NOT-FOUND TO TRUE.                                       
013100      PERFORM 1010-SEARCH-SYMBOL-I THRU 1010-SEARCH-SYMBOL-F              
013200              UNTIL WS-SYM-IX IS GREATER THAN 7                           
013300                 OR WS-SYM-FOUND.                                         
013400                                                                          
013500      IF WS-SYM-FOUND THEN                                                
013600         MOVE WS-SYM-TEXT(WS-SYM-IX) TO WS-SYMBOL                         
013700      ELSE                                                                
013800         MOVE LK-FMT-CURRENCY TO WS-SYMBOL                                
013900      END-IF.                                                             
014000                                                                          
014100  1000-LOOKUP-SYMBOL-F. EXIT.                                             
014200                                                                          
014300  1010-SEARCH-SYMBOL-I.                                                   
014400                                                                          
014500      IF LK-FMT-CURRENCY IS EQUAL WS-SYM-CODE(WS-SYM-IX) THEN             
014600         SET WS-SYM-FOUND TO TRUE                                         
014700      ELSE                                                                
014800         SET WS-SYM-IX UP BY 1                                            
014900      END-IF.                                                             
015000                                                                          
015100  1010-SEARCH-SYMBOL-F. EXIT.                                             
015200                                                                          
015300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
015400*    STRIPS THE SIGN OFF THE CALLER'S AMOUNT, EDITS IT INTO               
015500*    WS-WRK-EDIT, AND LOCATES THE FIRST SIGNIFICANT DIGIT SO              
015600*    3000-BUILD-TEXT-I KNOWS WHERE THE INTEGER PART STARTS.               
015700  2000-EDIT-AMOUNT-I.                                                     
015800                                                                          
015900      IF LK-FMT-AMOUNT IS NEGATIVE THEN                                   
016000         SET WS-AMOUNT-NEGATIVE TO TRUE                                   
016100         MULTIPLY LK-FMT-AMOUNT BY -1 GIVING WS-ABS-AMOUNT                
016200      ELSE                                                                
016300         SET WS-AMOUNT-POSITIVE TO TRUE                                   
016400         MOVE LK-FMT-AMOUNT TO WS-ABS-AMOUNT                              
016500      END-IF.                                                             
016600                                                                          
016700      MOVE WS-ABS-AMOUNT TO WS-WRK-EDIT.                                  
016800      SET WS-WRK-IX TO 1.                                                 
016900      PERFORM 2010-FIND-FIRST-DIGIT-I                                     
017000              THRU 2010-FIND-FIRST-DIGIT-F                                
017100              UNTIL WS-WRK-IX IS GREATER THAN 9                           
017200                 OR WS-WRK-BYTE(WS-WRK-IX) IS NOT EQUAL SPACE.            
017300      SET WS-WRK-POS TO WS-WRK-IX.                                        
017400                                                                          
017500  2000-EDIT-AMOUNT-F. EXIT.                                               
017600                                                                          
017700  2010-FIND-FIRST-DIGIT-I.                                                
017800                                                                          
017900      SET WS-WRK-IX UP BY 1.                                              
018000                                                                          
018100  2010-FIND-FIRST-DIGIT-F. EXIT.                                          
018200                                                                          
018300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
018400*    ASSEMBLES LK-FMT-TEXT - SIGN, SYMBOL, THEN THE INTEGER               
018500*    DIGITS WITH A COMMA EVERY THIRD DIGIT (WRK-6141 MOVED THE            
018600*    SIGN AHEAD OF THE SYMBOL), THEN '.' AND THE TWO DECIMAL              
018700*    DIGITS.  THE FIRST GROUP OF DIGITS MAY BE SHORTER THAN               
018800*    THREE - WS-DIGITS-SEEN IS PRIMED WITH ITS SIZE SO THE                
018900*    COMMA LOGIC DOES NOT HAVE TO TREAT IT AS A SPECIAL CASE.             
019000  3000-BUILD-TEXT-I.                                                      
019100                                                                          
019200      MOVE SPACES TO LK-FMT-TEXT.                                         
019300      MOVE 1      TO WS-OUT-PTR.                                          
019400                                                                          
019500      IF WS-AMOUNT-NEGATIVE THEN                                          
019600         STRING '-' DELIMITED BY SIZE                                     
019700                WS-SYMBOL DELIMITED BY SPACE                              
019800             INTO LK-FMT-TEXT                                             
019900             WITH POINTER WS-OUT-PTR                                      
020000      ELSE                                                                
020100         STRING WS-SYMBOL DELIMITED BY SPACE                              
020200             INTO LK-FMT-TEXT                                             
020300             WITH POINTER WS-OUT-PTR                                      
020400      END-IF.                                                             
020500                                                                          
020600      SUBTRACT WS-WRK-POS FROM 10 GIVING WS-DIGIT-COUNT.                  
020700      DIVIDE WS-DIGIT-COUNT BY 3 GIVING WS-SCAN-IX                        
020800             REMAINDER WS-DIGITS-SEEN.                                    
020900      IF WS-DIGITS-SEEN IS EQUAL ZERO THEN                                
021000         MOVE 3 TO WS-DIGITS-SEEN                                         
021100      END-IF.                                                             
021200                                                                          
021300      PERFORM 3010-APPEND-DIGIT-I THRU 3010-APPEND-DIGIT-F                
021400              UNTIL WS-WRK-IX IS GREATER THAN 9.                          
021500                                                                          
021600      STRING '.' DELIMITED BY SIZE                                        
021700             WS-WRK-BYTE(11) DELIMITED BY SIZE                            
021800             WS-WRK-BYTE(12) DELIMITED BY SIZE                            
021900          INTO LK-FMT-TEXT                                                
022000          WITH POINTER WS-OUT-PTR.                                        
022100                                                                          
022200  3000-BUILD-TEXT-F. EXIT.                                                
022300                                                                          
022400*    APPENDS ONE INTEGER DIGIT AND, WHEN A GROUP OF THREE HAS             
022500*    JUST BEEN CLOSED AND MORE DIGITS REMAIN, THE COMMA AFTER             
022600*    IT.  WS-DIGITS-SEEN COUNTS DOWN TO ZERO ACROSS GROUPS.               
022700  3010-APPEND-DIGIT-I.                                                    
022800                                                                          
022900      STRING WS-WRK-BYTE(WS-WRK-IX) DELIMITED BY SIZE                     
023000          INTO LK-FMT-TEXT                                                
023100          WITH POINTER WS-OUT-PTR.                                        
023200      SUBTRACT 1 FROM WS-DIGITS-SEEN.                                     
023300      SET WS-WRK-IX UP BY 1.                                              
023400                                                                          
023500      IF WS-DIGITS-SEEN IS EQUAL ZERO                                     
023600         AND WS-WRK-IX IS NOT GREATER THAN 9 THEN                         
023700         STRING ',' DELIMITED BY SIZE                                     
023800             INTO LK-FMT-TEXT                                             
023900             WITH POINTER WS-OUT-PTR                                      
024000         MOVE 3 TO WS-DIGITS-SEEN                                         
024100      END-IF.                                                             
024200                                                                          
024300  3010-APPEND-DIGIT-F. EXIT.                                              
