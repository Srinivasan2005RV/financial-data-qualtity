000100******************************************************************        
000200*    COPY REJCDQ                                                          
000300******************************************************************        
000400*    REJECTED-TRANSACTION RECORD - DATA QUALITY VALIDATION RUN            
000500*    RECORD LENGTH = 195 BYTES (54 + 22 + 60 + 40 + 19)                   
000600******************************************************************        
000700*    BYTES   1-54  FAILING TRANSACTION, COPIED VERBATIM                   
000800*    BYTES  55-76  VALIDATION CHECK THAT REJECTED IT                      
000900*    BYTES  77-136 FAILURE REASON TEXT                                    
001000*    BYTES 137-176 COMMA-LIST OF OFFENDING FIELD NAMES                    
001100*    BYTES 177-195 RUN TIMESTAMP (AAAA-MM-DD HH:MM:SS)                    
001200******************************************************************        
001300  01  WS-REJ-REC.                                                         
001400      03  REJ-TRAN-ID             PIC X(12).                              
001500      03  REJ-ACCT-ID             PIC X(09).                              
001600      03  REJ-AMOUNT              PIC S9(7)V99                            
001700              SIGN IS LEADING SEPARATE CHARACTER.                         
001800      03  REJ-AMOUNT-NULL-SW      PIC X(01).                              
001900      03  REJ-CURRENCY            PIC X(03).                              
002000      03  REJ-TIMESTAMP           PIC X(19).                              
002100      03  REJ-CHECK-NAME          PIC X(22).                              
002200      03  REJ-REASON              PIC X(60).                              
002300      03  REJ-FAILED-FIELDS       PIC X(40).                              
002400      03  REJ-RUN-TIMESTAMP       PIC X(19).                              
002500*                                                                         
002600*    WHOLE-RECORD BYTE VIEW FOR THE FAILED-RECORDS WRITE.                 
002700  01  WS-REJ-REC-RAW REDEFINES WS-REJ-REC.                                
002800      03  FILLER                  PIC X(195).                             
