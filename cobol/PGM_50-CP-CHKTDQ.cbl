000100******************************************************************        
000200*    COPY CHKTDQ                                                          
000300******************************************************************        
000400*    PER-CHECK RESULT TABLE AND RUN-SUMMARY WORK AREA FOR THE             
000500*    NIGHTLY DATA QUALITY VALIDATION RUN.  NOT A FILE LAYOUT -            
000600*    CARRIED IN WORKING-STORAGE ONLY AND PRINTED ON SUMMARY-RPT.          
000700******************************************************************        
000800*    SIX VALIDATION CHECKS, FIXED EXECUTION ORDER.  INDEX                 
000900*    WS-CHK-IX POINTS AT THE CHECK CURRENTLY RUNNING.                     
001000  01  WS-CHK-TABLE.                                                       
001100      03  WS-CHK-ENTRY OCCURS 6 TIMES INDEXED BY WS-CHK-IX.               
001200          05  WS-CHK-NAME         PIC X(22).                              
001300          05  WS-CHK-WEIGHT       PIC 9V99    COMP-3.                     
001400          05  WS-CHK-TOTAL        PIC 9(7)    COMP.                       
001500          05  WS-CHK-PASSED       PIC 9(7)    COMP.                       
001600          05  WS-CHK-FAILED       PIC 9(7)    COMP.                       
001700          05  WS-CHK-RATE         PIC 9V9(4)  COMP-3.                     
001800*                                                                         
001900*    FAILED-REASON COUNTERS - ONE PER (CHECK, REASON) PAIR THE            
002000*    VALIDATORS CAN EVER PRODUCE.  KEPT AS FLAT COUNTERS, NOT A           
002100*    TABLE, SINCE THE SET OF REASONS IS FIXED AND SMALL.                  
002200  01  WS-REASON-COUNTERS.                                                 
002300      03  WS-CNT-MANDATORY        PIC 9(7)    COMP.                       
002400      03  WS-CNT-AMOUNT           PIC 9(7)    COMP.                       
002500      03  WS-CNT-CURRENCY         PIC 9(7)    COMP.                       
002600      03  WS-CNT-DUPLICATE        PIC 9(7)    COMP.                       
002700      03  WS-CNT-TS-NULL          PIC 9(7)    COMP.                       
002800      03  WS-CNT-TS-INVALID       PIC 9(7)    COMP.                       
002900      03  WS-CNT-TS-FUTURE        PIC 9(7)    COMP.                       
003000      03  WS-CNT-ACCOUNT          PIC 9(7)    COMP.                       
003100*                                                                         
003200*    RUN SUMMARY - COMPUTED ONCE ALL SIX CHECKS HAVE RUN.                 
003300  01  WS-SUMMARY.                                                         
003400      03  WS-SUM-READ             PIC 9(7)    COMP.                       
003500      03  WS-SUM-PASSED           PIC 9(7)    COMP.                       
003600      03  WS-SUM-FAILED           PIC 9(7)    COMP.                       
003700      03  WS-SUM-RATE             PIC 9V9(4)  COMP-3.                     
003800      03  WS-SUM-STATUS           PIC X(09).                              
003900      03  WS-SUM-SCORE            PIC 9(3)V99 COMP-3.                     
004000      03  WS-SUM-TIMESTAMP        PIC X(19).                              
004100*                                                                         
004200*    ALTERNATE BYTE VIEW OF THE SUMMARY AREA, KEPT HANDY FOR              
004300*    DUMPING THE WORK AREA TO SYSOUT WHEN FS-xxx GOES BAD.                
004400  01  WS-SUMMARY-RAW REDEFINES WS-SUMMARY.                                
004500      03  FILLER                  PIC X(43).                              
